000100******************************************************************
000200*    COPYBOOK:  LEDGREC
000300*    DESCRIPTION:  LEDGER-TRANSACTION RECORD -- APPEND-ONLY
000400*                  TRADE LEDGER WRITTEN BY TRADEBAT TO LEDGFILE
000500*                  AND RE-READ IN FULL BY BALRECON.  THIS IS
001000*                  THE SYSTEM OF RECORD FOR A USER'S BALANCE.
001100*
001200*    LT-ORDER-STATUS IS ALWAYS FILLED OR REJECTED COMING OUT OF
001300*    THIS JOB -- PARTIAL/CANCELLED ARE LEGAL STATES IN THE
001400*    ORIGINAL ON-LINE SYSTEM BUT THIS BATCH'S MARKET ORDERS
001500*    ALWAYS FILL 100% OR ARE TURNED AWAY BEFORE EXECUTION.
001600*
001700*    MAINTENANCE LOG
001800*    ----------------
001900*    1991-03-02 RJL TICKET LMK-1014  INITIAL LAYOUT
002000*    1994-01-11 DMP TICKET LMK-1399  ADDED LT-REJECT-REASON,
002100*                   WIDENED TO X(60) TO HOLD THE SEMICOLON-
002200*                   JOINED LIST OF VALIDATION FAILURES.
002300******************************************************************
002400 01  LEDGER-TRANSACTION-REC.
002500     05  LT-USER-ID              PIC X(10).
002600     05  LT-MARKET-ID            PIC X(10).
002700     05  LT-TXN-TYPE             PIC X(12).
002800     05  LT-AMOUNT               PIC S9(09)V9(08) COMP-3.
002900     05  LT-OUTCOME              PIC X(03).
003000     05  LT-SHARES               PIC 9(07).
003100     05  LT-PRICE                PIC 9(01)V9(08) COMP-3.
003200     05  LT-BALANCE-AFTER        PIC S9(09)V9(08) COMP-3.
003300     05  LT-ORDER-STATUS         PIC X(09).
003400         88  LT-FILLED               VALUE 'FILLED   '.
003500         88  LT-REJECTED             VALUE 'REJECTED '.
003600     05  LT-REJECT-REASON        PIC X(60).
003700     05  FILLER                  PIC X(10).
