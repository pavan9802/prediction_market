000100******************************************************************  LMK1014
000200* LICENSED MATERIALS - PROPERTY OF LEDGER MARKETS INC.            *  LMK1014
000300* ALL RIGHTS RESERVED                                             *  LMK1014
000400******************************************************************  LMK1014
000500* PROGRAM:  BALRECON                                              *  LMK1014
000600*                                                                 *
000700* AUTHOR :  D. M. PRATT                                           *
000800*                                                                 *
000900* JOB STEP 2 OF THE NIGHTLY TRADING LEDGER RUN (STEP 1 IS         *
001000* TRADEBAT).  RE-DERIVES EVERY USER'S BALANCE FROM THE FULL       *
001100* LEDGER-TRANSACTION FILE TRADEBAT WRITES, COMPARES IT TO THE     *
001200* RUNNING UA-CACHED-BALANCE TRADEBAT MAINTAINED INCREMENTALLY,    *
001300* AND CORRECTS THE CACHED FIGURE WHEN THE TWO DISAGREE BY MORE    *
001400* THAN A FOUR-DECIMAL-PLACE ROUNDING TOLERANCE.  THE LEDGER IS    *
001500* THE SYSTEM OF RECORD -- UA-CACHED-BALANCE IS ONLY EVER A        *
001600* CONVENIENCE COPY KEPT SO THE ON-LINE FRONT END DOES NOT HAVE    *
001700* TO RE-SUM THE LEDGER ON EVERY ORDER.                            *
001800*                                                                 *
001900* LEDGFILE IS NOT SORTED BY USER-ID (TRADEBAT WRITES IT IN THE    *
002000* ORDER ORDERS ARE RECEIVED, NOT BY USER) SO THE LEDGER TOTALS    *
002100* ARE ACCUMULATED INTO AN IN-MEMORY TABLE ON ONE FULL PASS BEFORE  *
002200* THE ACCOUNT FILE IS EVER READ -- SEE 720-LOAD-LEDGER-TOTALS.    *
002300*                                                                 *
002400* CHANGE LOG                                                     *
002500* ----------                                                      *
002600*    07/19/91 DMP LMK-1033  INITIAL WRITE-UP.                     *
002700*    02/14/94 DMP LMK-1246  USER-TOTALS TABLE RAISED FROM 150 TO  *
002800*                 300 ENTRIES TO MATCH TRADEBAT'S MARKET/ACCOUNT  *
002900*                 DIRECTORY SIZES.                                *
003000*    01/22/99 DMP LMK-1998  Y2K SWEEP -- NO TWO-DIGIT YEAR FIELDS  *
003100*                 IN THIS PROGRAM, CERTIFIED CLEAN, NO CODE        *
003200*                 CHANGE.                                         *
003300*    10/03/03 RJL LMK-2191  DRIFT TOLERANCE PULLED OUT TO A NAMED  *
003400*                 WK-CONSTANTS ITEM, WAS A LITERAL BURIED IN       *
003500*                 100-PROCESS-ACCOUNT.                             *
003600*    11/30/05 RJL LMK-2344  ZERO-TRANSACTION USERS NOW GET A       *
003700*                 DETAIL LINE WITH LEDGER-BALANCE OF ZERO RATHER   *
003800*                 THAN BEING SKIPPED -- AUDIT ASKED FOR EVERY      *
003900*                 ACCOUNT TO APPEAR ON THE REPORT, NOT JUST THE    *
004000*                 ONES WITH ACTIVITY.                              *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     BALRECON.
004400 AUTHOR.         D. M. PRATT.
004500 INSTALLATION.   LEDGER MARKETS INC. -- BATCH SETTLEMENT UNIT.
004600 DATE-WRITTEN.   07/19/91.
004700 DATE-COMPILED.
004800 SECURITY.       NON-CONFIDENTIAL.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-LEDGFILE-STATUS.
006200*
006300     SELECT USER-ACCOUNT-FILE   ASSIGN TO ACCTFILE
006400         ORGANIZATION IS RELATIVE
006500         ACCESS MODE  IS SEQUENTIAL
006600         FILE STATUS  IS WS-ACCTFILE-STATUS.
006700*
006800     SELECT RECONCILIATION-REPORT ASSIGN TO RECNRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-RECNRPT-STATUS.
007100*
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  LEDGER-TRANSACTION-FILE
007700     RECORDING MODE IS F.
007800 COPY LEDGREC.
007900*
008000 FD  USER-ACCOUNT-FILE
008100     RECORDING MODE IS F.
008200 COPY USRACCT.
008300*
008400 FD  RECONCILIATION-REPORT
008500     RECORDING MODE IS F.
008600 01  RECN-RPT-RECORD             PIC X(132).
008700*
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*
009200 01  WK-CONSTANTS.
009300     05  WK-DRIFT-TOLERANCE      PIC S9(01)V9(08) COMP-3
009400                                 VALUE 0.00010000.
009500     05  FILLER                  PIC X(05) VALUE SPACES.
009600 01  WK-CONSTANTS-ALPHA REDEFINES WK-CONSTANTS PIC X(10).
009700*
009800 01  WS-FILE-STATUSES.
009900     05  WS-LEDGFILE-STATUS      PIC X(02) VALUE SPACES.
010000     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.
010100     05  WS-RECNRPT-STATUS       PIC X(02) VALUE SPACES.
010200     05  FILLER                  PIC X(10) VALUE SPACES.
010300*
010400 01  WS-SWITCHES.
010500     05  WS-LEDGER-EOF           PIC X(01) VALUE 'N'.
010600         88  LEDGER-FILE-EOF         VALUE 'Y'.
010700     05  WS-ACCOUNT-EOF          PIC X(01) VALUE 'N'.
010800         88  ACCOUNT-FILE-EOF        VALUE 'Y'.
010900     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
011000         88  USER-TOTAL-FOUND        VALUE 'Y'.
011100     05  FILLER                  PIC X(05) VALUE SPACES.
011200*
011300******************************************************************
011400*    PER-USER LEDGER-BALANCE TABLE -- BUILT BY ONE FULL PASS OVER
011500*    LEDGFILE (720-LOAD-LEDGER-TOTALS) BEFORE ACCTFILE IS EVER
011600*    READ.  100-PROCESS-ACCOUNT THEN LOOKS EACH USER UP HERE
011700*    RATHER THAN RE-SCANNING THE LEDGER ONCE PER ACCOUNT.
011800******************************************************************
011900 01  WK-USER-TOTALS-TABLE.
012000     05  WK-UT-ENTRY             OCCURS 300 TIMES
012100                                 INDEXED BY WK-UT-IDX.
012200         10  WK-UT-USER-ID       PIC X(10)          VALUE SPACES.
012300         10  WK-UT-LEDGER-BAL    PIC S9(09)V9(08) COMP-3 VALUE 0.
012400         10  FILLER              PIC X(03)          VALUE SPACES.
012500     05  FILLER                  PIC X(04)          VALUE SPACES.
012600 01  WK-USER-TOTALS-ALPHA REDEFINES WK-USER-TOTALS-TABLE
012700                                 PIC X(6604).
012800*
012900 01  WK-COUNTERS.
013000     05  WK-USER-TOTAL-COUNT     PIC 9(05)    COMP  VALUE 0.
013100     05  WK-USERS-CHECKED        PIC 9(07)    COMP  VALUE 0.
013200     05  WK-USERS-CORRECTED      PIC 9(07)    COMP  VALUE 0.
013300     05  FILLER                  PIC X(05)          VALUE SPACES.
013400*
013500 01  WK-WORK-FIELDS.
013600     05  WK-BAL-BEFORE           PIC S9(09)V9(08) COMP-3 VALUE 0.
013700     05  WK-LEDGER-BALANCE       PIC S9(09)V9(08) COMP-3 VALUE 0.
013800     05  WK-DRIFT-AMOUNT         PIC S9(09)V9(08) COMP-3 VALUE 0.
013900     05  WK-DRIFT-ABS            PIC S9(09)V9(08) COMP-3 VALUE 0.
014000     05  FILLER                  PIC X(05)          VALUE SPACES.
014100*
014200 01  WK-RETURN-CODE-FIELD        PIC S9(4) COMP VALUE 0.
014300 01  WK-RETURN-CODE-ALPHA REDEFINES WK-RETURN-CODE-FIELD PIC XX.
014400*
014500******************************************************************
014600*    REPORT LINES -- BALANCE RECONCILIATION, STYLED AFTER THIS
014700*    SHOP'S RPT-STATS-HDRN / RPT-STATS-DETAIL CONTROL REPORTS.
014800******************************************************************
014900 01  RPT-HEADER1.
015000     05  FILLER PIC X(40)
015100         VALUE 'LEDGER MARKETS BALANCE RECON       DATE: '.
015200     05  RPT-MM                  PIC 99.
015300     05  FILLER PIC X VALUE '/'.
015400     05  RPT-DD                  PIC 99.
015500     05  FILLER PIC X VALUE '/'.
015600     05  RPT-YY                  PIC 99.
015700     05  FILLER PIC X(79) VALUE SPACES.
015800 01  RPT-COL-HDR1.
015900     05  FILLER PIC X(10) VALUE 'USER-ID   '.
016000     05  FILLER PIC X(24) VALUE 'CACHED-BALANCE-BEFORE  '.
016100     05  FILLER PIC X(18) VALUE '  LEDGER-BALANCE  '.
016200     05  FILLER PIC X(06) VALUE 'DRIFT '.
016300     05  FILLER PIC X(24) VALUE '  CACHED-BALANCE-AFTER '.
016400     05  FILLER PIC X(50) VALUE SPACES.
016500 01  RPT-COL-HDR2.
016600     05  FILLER PIC X(132)
016700         VALUE '---------- ---------------------- ------------------ ------ ------------------------'.
016800 01  RPT-USER-DETAIL.
016900     05  RPT-UD-USER-ID          PIC X(10).
017000     05  FILLER                  PIC X(03) VALUE SPACES.
017100     05  RPT-UD-BAL-BEFORE       PIC -(9)9.99999999.
017200     05  FILLER                  PIC X(03) VALUE SPACES.
017300     05  RPT-UD-LEDGER-BAL       PIC -(9)9.99999999.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500     05  RPT-UD-DRIFT-FLAG       PIC X(01).
017600     05  FILLER                  PIC X(05) VALUE SPACES.
017700     05  RPT-UD-BAL-AFTER        PIC -(9)9.99999999.
017800     05  FILLER                  PIC X(59) VALUE SPACES.
017900 01  RPT-SUMMARY-LINE.
018000     05  FILLER                  PIC X(20)
018100         VALUE 'USERS-CHECKED:      '.
018200     05  RPT-SU-CHECKED          PIC ZZZ,ZZ9.
018300     05  FILLER                  PIC X(05) VALUE SPACES.
018400     05  FILLER                  PIC X(20)
018500         VALUE 'USERS-CORRECTED:    '.
018600     05  RPT-SU-CORRECTED        PIC ZZZ,ZZ9.
018700     05  FILLER                  PIC X(69) VALUE SPACES.
018800*
018900 01  SYSTEM-DATE-AND-TIME.
019000     05  CURRENT-DATE.
019100         10  CURRENT-YEAR        PIC 9(2).
019200         10  CURRENT-MONTH       PIC 9(2).
019300         10  CURRENT-DAY         PIC 9(2).
019400*
019500******************************************************************
019600 PROCEDURE DIVISION.
019700******************************************************************
019800*
019900 000-MAIN-LINE.
020000     ACCEPT CURRENT-DATE FROM DATE.
020100     DISPLAY 'BALRECON STARTED DATE = ' CURRENT-MONTH '/'
020200             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
020300*
020400     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
020500     PERFORM 720-LOAD-LEDGER-TOTALS THRU 720-EXIT.
020600     PERFORM 800-INIT-REPORT       THRU 800-EXIT.
020700*
020800     PERFORM 110-READ-ACCOUNT-FILE THRU 110-EXIT.
020900     PERFORM 100-PROCESS-ACCOUNT   THRU 100-EXIT
021000         UNTIL ACCOUNT-FILE-EOF.
021100*
021200     PERFORM 850-REPORT-SUMMARY    THRU 850-EXIT.
021300     PERFORM 900-CLOSE-FILES       THRU 900-EXIT.
021400     GOBACK.
021500 000-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900*    100-PROCESS-ACCOUNT -- ONE ITERATION PER USER-ACCOUNT RECORD.
022000*    LOOKS UP THE USER'S FULL-SCAN LEDGER BALANCE IN THE TABLE
022100*    720 ALREADY BUILT, COMPARES IT TO THE CACHED FIGURE, AND
022200*    CORRECTS/REWRITES THE ACCOUNT RECORD WHEN THE DRIFT EXCEEDS
022300*    WK-DRIFT-TOLERANCE.
022400******************************************************************
022500 100-PROCESS-ACCOUNT.
022600     ADD 1 TO WK-USERS-CHECKED.
022700     MOVE UA-CACHED-BALANCE TO WK-BAL-BEFORE.
022800*
022900     PERFORM 500-FIND-USER-TOTAL THRU 500-EXIT.
023000     IF USER-TOTAL-FOUND
023100         MOVE WK-UT-LEDGER-BAL(WK-UT-IDX) TO WK-LEDGER-BALANCE
023200     ELSE
023300         MOVE 0 TO WK-LEDGER-BALANCE
023400     END-IF.
023500*
023600     COMPUTE WK-DRIFT-AMOUNT = WK-BAL-BEFORE - WK-LEDGER-BALANCE.
023700     IF WK-DRIFT-AMOUNT < 0
023800         COMPUTE WK-DRIFT-ABS = 0 - WK-DRIFT-AMOUNT
023900     ELSE
024000         MOVE WK-DRIFT-AMOUNT TO WK-DRIFT-ABS
024100     END-IF.
024200*
024300     IF WK-DRIFT-ABS > WK-DRIFT-TOLERANCE
024400         MOVE '*' TO RPT-UD-DRIFT-FLAG
024500         MOVE WK-LEDGER-BALANCE TO UA-CACHED-BALANCE
024600         REWRITE USER-ACCOUNT-REC
024700         ADD 1 TO WK-USERS-CORRECTED
024800     ELSE
024900         MOVE SPACE TO RPT-UD-DRIFT-FLAG
025000     END-IF.
025100*
025200     MOVE UA-USER-ID         TO RPT-UD-USER-ID.
025300     MOVE WK-BAL-BEFORE      TO RPT-UD-BAL-BEFORE.
025400     MOVE WK-LEDGER-BALANCE  TO RPT-UD-LEDGER-BAL.
025500     MOVE UA-CACHED-BALANCE  TO RPT-UD-BAL-AFTER.
025600     WRITE RECN-RPT-RECORD FROM RPT-USER-DETAIL.
025700*
025800     PERFORM 110-READ-ACCOUNT-FILE THRU 110-EXIT.
025900 100-EXIT.
026000     EXIT.
026100*
026200******************************************************************
026300*    110-READ-ACCOUNT-FILE
026400******************************************************************
026500 110-READ-ACCOUNT-FILE.
026600     READ USER-ACCOUNT-FILE NEXT RECORD
026700         AT END MOVE 'Y' TO WS-ACCOUNT-EOF
026800     END-READ.
026900     EVALUATE WS-ACCTFILE-STATUS
027000         WHEN '00'
027100             CONTINUE
027200         WHEN '10'
027300             MOVE 'Y' TO WS-ACCOUNT-EOF
027400         WHEN OTHER
027500             DISPLAY 'ACCTFILE READ ERROR, STATUS=' WS-ACCTFILE-STATUS
027600             MOVE 16 TO RETURN-CODE
027700             MOVE 'Y' TO WS-ACCOUNT-EOF
027800     END-EVALUATE.
027900 110-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300*    500-FIND-USER-TOTAL -- LINEAR SEARCH OF WK-USER-TOTALS-TABLE
028400*    BY UA-USER-ID.  READ-ONLY -- THE TABLE WAS FULLY BUILT BY
028500*    720-LOAD-LEDGER-TOTALS BEFORE THE ACCOUNT PASS EVER STARTS,
028600*    SO A USER NOT FOUND HERE GENUINELY HAS NO LEDGER ACTIVITY.
028700******************************************************************
028800 500-FIND-USER-TOTAL.
028900     MOVE 'N' TO WS-USER-FOUND-SW.
029000     PERFORM 505-SCAN-USER-TOTAL THRU 505-EXIT
029100         VARYING WK-UT-IDX FROM 1 BY 1
029200         UNTIL WK-UT-IDX > WK-USER-TOTAL-COUNT
029300             OR USER-TOTAL-FOUND.
029400 500-EXIT.
029500     EXIT.
029600 505-SCAN-USER-TOTAL.
029700     IF WK-UT-USER-ID(WK-UT-IDX) = UA-USER-ID
029800         MOVE 'Y' TO WS-USER-FOUND-SW
029900     END-IF.
030000 505-EXIT.
030100     EXIT.
030200*
030300******************************************************************
030400*    600-FIND-OR-ADD-USER-TOTAL -- SAME FIND-OR-ADD SHAPE AS
030500*    TRADEBAT'S 500-FIND-OR-ADD-MKT-TOTAL.  USED ONLY WHILE
030600*    BUILDING THE TABLE FROM LEDGFILE (720), NEVER DURING THE
030700*    ACCOUNT PASS.
030800******************************************************************
030900 600-FIND-OR-ADD-USER-TOTAL.
031000     MOVE 'N' TO WS-USER-FOUND-SW.
031100     PERFORM 605-SCAN-FOR-ADD THRU 605-EXIT
031200         VARYING WK-UT-IDX FROM 1 BY 1
031300         UNTIL WK-UT-IDX > WK-USER-TOTAL-COUNT
031400             OR WK-UT-USER-ID(WK-UT-IDX) = LT-USER-ID.
031500     IF WK-UT-IDX > WK-USER-TOTAL-COUNT
031600         ADD 1 TO WK-USER-TOTAL-COUNT
031700         SET WK-UT-IDX TO WK-USER-TOTAL-COUNT
031800         MOVE LT-USER-ID TO WK-UT-USER-ID(WK-UT-IDX)
031900     END-IF.
032000 600-EXIT.
032100     EXIT.
032200 605-SCAN-FOR-ADD.
032300     CONTINUE.
032400 605-EXIT.
032500     EXIT.
032600*
032700******************************************************************
032800*    700-OPEN-FILES
032900******************************************************************
033000 700-OPEN-FILES.
033100     OPEN INPUT LEDGER-TRANSACTION-FILE
033200          I-O   USER-ACCOUNT-FILE
033300          OUTPUT RECONCILIATION-REPORT.
033400     IF WS-LEDGFILE-STATUS NOT = '00'
033500         DISPLAY 'ERROR OPENING LEDGFILE, STATUS=' WS-LEDGFILE-STATUS
033600         MOVE 16 TO RETURN-CODE
033700         MOVE 'Y' TO WS-ACCOUNT-EOF
033800     END-IF.
033900     IF WS-ACCTFILE-STATUS NOT = '00'
034000         DISPLAY 'ERROR OPENING ACCTFILE, STATUS=' WS-ACCTFILE-STATUS
034100         MOVE 16 TO RETURN-CODE
034200         MOVE 'Y' TO WS-ACCOUNT-EOF
034300     END-IF.
034400 700-EXIT.
034500     EXIT.
034600*
034700******************************************************************
034800*    720-LOAD-LEDGER-TOTALS -- ONE FULL SEQUENTIAL PASS OVER
034900*    LEDGFILE, SUMMING LT-AMOUNT INTO WK-USER-TOTALS-TABLE BY
035000*    LT-USER-ID.  BOTH FILLED AND REJECTED ENTRIES ARE SUMMED --
035100*    REJECTED ENTRIES CARRY LT-AMOUNT OF ZERO (SEE LEDGREC), SO
035200*    THEY CONTRIBUTE NOTHING BUT STILL NEED NO SPECIAL CASE HERE.
035300******************************************************************
035400 720-LOAD-LEDGER-TOTALS.
035500     PERFORM 725-READ-NEXT-LEDGER THRU 725-EXIT
035600         UNTIL LEDGER-FILE-EOF.
035700 720-EXIT.
035800     EXIT.
035900 725-READ-NEXT-LEDGER.
036000     READ LEDGER-TRANSACTION-FILE
036100         AT END MOVE 'Y' TO WS-LEDGER-EOF
036200     END-READ.
036300     EVALUATE WS-LEDGFILE-STATUS
036400         WHEN '00'
036500             PERFORM 600-FIND-OR-ADD-USER-TOTAL THRU 600-EXIT
036600             ADD LT-AMOUNT TO WK-UT-LEDGER-BAL(WK-UT-IDX)
036700         WHEN '10'
036800             MOVE 'Y' TO WS-LEDGER-EOF
036900         WHEN OTHER
037000             DISPLAY 'LEDGFILE READ ERROR, STATUS=' WS-LEDGFILE-STATUS
037100             MOVE 16 TO RETURN-CODE
037200             MOVE 'Y' TO WS-LEDGER-EOF
037300     END-EVALUATE.
037400 725-EXIT.
037500     EXIT.
037600*
037700******************************************************************
037800*    800-INIT-REPORT
037900******************************************************************
038000 800-INIT-REPORT.
038100     MOVE CURRENT-YEAR   TO RPT-YY.
038200     MOVE CURRENT-MONTH  TO RPT-MM.
038300     MOVE CURRENT-DAY    TO RPT-DD.
038400     WRITE RECN-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
038500     WRITE RECN-RPT-RECORD FROM RPT-COL-HDR1 AFTER 2.
038600     WRITE RECN-RPT-RECORD FROM RPT-COL-HDR2 AFTER 1.
038700 800-EXIT.
038800     EXIT.
038900*
039000******************************************************************
039100*    850-REPORT-SUMMARY -- FINAL USERS-CHECKED / USERS-CORRECTED
039200*    LINE, WRITTEN ONCE AFTER EVERY ACCOUNT HAS BEEN PASSED.
039300******************************************************************
039400 850-REPORT-SUMMARY.
039500     MOVE WK-USERS-CHECKED   TO RPT-SU-CHECKED.
039600     MOVE WK-USERS-CORRECTED TO RPT-SU-CORRECTED.
039700     WRITE RECN-RPT-RECORD FROM RPT-SUMMARY-LINE AFTER 2.
039800 850-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200*    900-CLOSE-FILES
040300******************************************************************
040400 900-CLOSE-FILES.
040500     CLOSE LEDGER-TRANSACTION-FILE
040600           USER-ACCOUNT-FILE
040700           RECONCILIATION-REPORT.
040800 900-EXIT.
040900     EXIT.
