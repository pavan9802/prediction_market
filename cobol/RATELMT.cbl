000100******************************************************************  LMK1014
000200* LICENSED MATERIALS - PROPERTY OF LEDGER MARKETS INC.            *  LMK1014
000300* ALL RIGHTS RESERVED                                             *  LMK1014
000400******************************************************************  LMK1014
000500* PROGRAM:  RATELMT                                               *  LMK1014
000600*                                                                 *
000700* AUTHOR :  D. M. PRICE                                          *
000800*                                                                 *
000900* TOKEN-BUCKET ADMISSION CONTROL, ONE BUCKET PER USER-ID.  CALLED *
001000* BY TRADEBAT ONCE PER ORDER-REQUEST, BEFORE 150-FIND-MARKET AND  *
001100* BEFORE ORDRVAL -- A DENIED ORDER NEVER CONSUMES A PRICING OR    *
001200* VALIDATION CYCLE.                                               *
001300*                                                                 *
001400* THE BUCKET TABLE LIVES IN THIS PROGRAM'S WORKING-STORAGE, WHICH *
001500* STAYS RESIDENT (AND KEEPS ITS VALUES) ACROSS CALLS FOR THE LIFE *
001600* OF THE TRADEBAT RUN UNIT -- WE DEPEND ON THAT TO REMEMBER EACH  *
001700* USER'S TOKEN COUNT FROM ONE ORDER TO THE NEXT.  THERE IS NO     *
001800* WALL-CLOCK ON THIS BOX DURING A BATCH RUN, SO TRADEBAT PASSES   *
001900* US AN ELAPSED-SECONDS COUNTER IT ADVANCES ITSELF -- SEE THE     *
002000* CALLING SEQUENCE NOTE IN THE LINKAGE SECTION BELOW.             *
002100*                                                                 *
002200* CHANGE LOG                                                     *
002300* ----------                                                      *
002400*    02/11/91 DMP LMK-1017  INITIAL WRITE-UP.  FLAT 64-ENTRY      *
002500*                 BUCKET TABLE, NO EVICTION.                     *
002600*    08/06/93 DMP LMK-1180  TABLE GREW TO 500 ENTRIES -- 64 WAS   *
002700*                 TOO SMALL ONCE THE RETAIL DESK CAME ON BOARD.   *
002800*    05/02/96 RJL LMK-1355  ADDED 080-EVICT-IDLE-BUCKET SO A FULL *
002900*                 TABLE NO LONGER ABENDS ON A NEW USER -- AN IDLE *
003000*                 BUCKET AT FULL CAPACITY IS RECLAIMED FIRST.     *
003100*    01/22/99 DMP LMK-1998  Y2K SWEEP -- NO TWO-DIGIT YEAR FIELDS *
003200*                 IN THIS PROGRAM, CERTIFIED CLEAN, NO CODE       *
003300*                 CHANGE.                                        *
003400*    09/18/02 RJL LMK-2105  RETRY-AFTER CEILING FIX -- TRUNCATED  *
003500*                 DIVISION WAS UNDER-QUOTING THE WAIT BY UP TO A  *
003600*                 FULL SECOND.  SEE 075-CEIL-RETRY-AFTER.         *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     RATELMT.
004000 AUTHOR.         D. M. PRICE.
004100 INSTALLATION.   LEDGER MARKETS INC. -- BATCH SETTLEMENT UNIT.
004200 DATE-WRITTEN.   02/11/91.
004300 DATE-COMPILED.
004400 SECURITY.       NON-CONFIDENTIAL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-390.
004900 OBJECT-COMPUTER.  IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600******************************************************************
005700*    COMPILE-TIME BUCKET CONSTANTS -- CAPACITY 100 TOKENS, REFILL *
005800*    10 PER SECOND.  NOT READ FROM A PARAMETER FILE IN THIS SLICE.*
005900******************************************************************
006000 01  WK-CONSTANTS.
006100     05  WK-CAPACITY             PIC 9(05)V9(04) COMP-3
006200                                  VALUE 100.0000.
006300     05  WK-REFILL-RATE          PIC 9(05)V9(04) COMP-3
006400                                  VALUE 10.0000.
006500     05  WK-IDLE-EVICT-SECS      PIC 9(09)       COMP
006550                                  VALUE 300.
006560     05  FILLER                  PIC X(05)       VALUE SPACES.
006570*
006580******************************************************************
006590*    WK-CONSTANTS-ALPHA -- RAW-BYTE VIEW OF THE CONSTANTS GROUP,   *
006600*    CARRIED FOR THE SAME ABEND-DUMP READABILITY REASON AS THE     *
006610*    OTHER -ALPHA REDEFINES IN THIS PROGRAM.                       *
006620******************************************************************
006630 01  WK-CONSTANTS-ALPHA REDEFINES WK-CONSTANTS PIC X(24).
006700*
006800******************************************************************
006900*    BUCKET TABLE -- ONE ENTRY PER DISTINCT USER-ID SEEN THIS RUN. *
007000*    BK-IN-USE IS 'Y' WHILE A SLOT IS ASSIGNED, 'N' WHEN FREE OR   *
007100*    RECLAIMED.  500 ENTRIES COVERS THE LARGEST USER POPULATION   *
007200*    THIS SHOP HAS RUN THROUGH A SINGLE SETTLEMENT BATCH -- SEE   *
007300*    LMK-1180 ABOVE.                                              *
007400******************************************************************
007500 01  WK-BUCKET-TABLE.
007600     05  WK-BUCKET-ENTRY         OCCURS 500 TIMES
007700                                  INDEXED BY WK-BUCKET-IDX.
007800         10  BK-USER-ID          PIC X(10)       VALUE SPACES.
007900         10  BK-TOKENS           PIC 9(05)V9(04) COMP-3 VALUE 0.
008000         10  BK-LAST-REFILL      PIC 9(09)       COMP   VALUE 0.
008100         10  BK-IN-USE           PIC X(01)       VALUE 'N'.
008200             88  BK-SLOT-FREE            VALUE 'N'.
008300             88  BK-SLOT-ASSIGNED        VALUE 'Y'.
008350         10  FILLER              PIC X(02)       VALUE SPACES.
008360     05  FILLER                  PIC X(04)       VALUE SPACES.
008400*
008500******************************************************************
008600*    WK-BUCKET-ENTRY REDEFINED AS A FLAT BYTE STRING SO THE SHOP'S *
008700*    STANDARD "CLEAR THE WHOLE TABLE AT LOAD TIME" MOVE-SPACES     *
008800*    IDIOM CAN BE USED IN 010-CLEAR-TABLE BELOW.                  *
008900******************************************************************
009000 01  WK-BUCKET-TABLE-ALPHA REDEFINES WK-BUCKET-TABLE
009100                                  PIC X(11004).
009200*
009300 01  WK-WORK-FIELDS.
009400     05  WK-SUB                  PIC 9(05)       COMP   VALUE 0.
009500     05  WK-FREE-SUB             PIC 9(05)       COMP   VALUE 0.
009600     05  WK-OLDEST-IDLE-SUB      PIC 9(05)       COMP   VALUE 0.
009700     05  WK-OLDEST-IDLE-AGE      PIC 9(09)       COMP   VALUE 0.
009800     05  WK-ELAPSED-SECS         PIC 9(09)       COMP   VALUE 0.
009900     05  WK-ELAPSED-TOKENS       PIC 9(09)V9(04) COMP-3 VALUE 0.
010000     05  WK-NEW-TOKENS           PIC 9(09)V9(04) COMP-3 VALUE 0.
010100     05  WK-TABLE-LOADED         PIC X(01)       VALUE 'N'.
010200         88  WK-TABLE-IS-LOADED          VALUE 'Y'.
010250     05  FILLER                  PIC X(05)       VALUE SPACES.
010300*
010400******************************************************************
010500*    075-CEIL-RETRY-AFTER WORK AREA -- SEE LMK-2105 ABOVE.        *
010600******************************************************************
010700 01  WK-CEIL-FIELDS.
010800     05  WK-RETRY-NUMERATOR      PIC 9(09)V9(04) COMP-3 VALUE 0.
010900     05  WK-RETRY-WHOLE          PIC 9(09)       COMP   VALUE 0.
011000     05  WK-RETRY-CHECK          PIC 9(09)V9(04) COMP-3 VALUE 0.
011050     05  FILLER                  PIC X(05)       VALUE SPACES.
011100*
011200 01  WK-RETURN-CODE-FIELD        PIC S9(4) COMP VALUE 0.
011300 01  WK-RETURN-CODE-ALPHA REDEFINES WK-RETURN-CODE-FIELD PIC XX.
011400*
011500 LINKAGE SECTION.
011600******************************************************************
011700*    CALLING SEQUENCE (FROM TRADEBAT):                            *
011800*        CALL 'RATELMT' USING RLC-PARMS.                          *
011900*    RLC-USER-ID / RLC-NOW-SECONDS ARE SUPPLIED BY THE CALLER --   *
012000*    TRADEBAT ADVANCES RLC-NOW-SECONDS BY ONE FOR EVERY ORDER-     *
012100*    REQUEST RECORD READ, SIMULATING ONE ELAPSED WALL-CLOCK        *
012200*    SECOND PER INCOMING REQUEST FOR THIS BATCH TRANSLATION.       *
012300*    RLC-ALLOWED / RLC-RETRY-AFTER ARE RETURNED.                   *
012400******************************************************************
012500 01  RLC-PARMS.
012600     05  RLC-USER-ID             PIC X(10).
012700     05  RLC-NOW-SECONDS         PIC 9(09) COMP.
012800     05  RLC-ALLOWED             PIC X(01).
012900     05  RLC-RETRY-AFTER         PIC 9(05) COMP.
013000     05  RLC-RETURN-CODE         PIC S9(04) COMP.
013050     05  FILLER                  PIC X(10).
013100*
013200******************************************************************
013300 PROCEDURE DIVISION USING RLC-PARMS.
013400******************************************************************
013500*
013600 000-MAIN-LINE.
013700     MOVE 0 TO RLC-RETURN-CODE.
013800     IF NOT WK-TABLE-IS-LOADED
013900         PERFORM 010-CLEAR-TABLE THRU 010-EXIT
014000     END-IF.
014100*
014200     PERFORM 050-FIND-OR-CREATE-BUCKET THRU 050-EXIT.
014300     IF WK-SUB = 0
014400         MOVE -1 TO RLC-RETURN-CODE
014500         MOVE 'N' TO RLC-ALLOWED
014600         MOVE 0   TO RLC-RETRY-AFTER
014700         GO TO 000-EXIT
014800     END-IF.
014900*
015000     PERFORM 060-REFILL-BUCKET THRU 060-EXIT.
015100     PERFORM 070-CONSUME-TOKEN THRU 070-EXIT.
015200     GOBACK.
015300 000-EXIT.
015400     EXIT.
015500*
015600******************************************************************
015700*    010-CLEAR-TABLE -- RUNS ONCE, ON THE FIRST CALL FOR THIS RUN  *
015800*    UNIT.  WHOLE-TABLE MOVE OF SPACES VIA THE REDEFINED ALPHA     *
015900*    VIEW IS THIS SHOP'S STANDARD "BLANK THE TABLE" IDIOM.         *
016000******************************************************************
016100 010-CLEAR-TABLE.
016200     MOVE SPACES TO WK-BUCKET-TABLE-ALPHA.
016300     PERFORM 015-CLEAR-ENTRY THRU 015-EXIT
016400         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 500.
016500     MOVE 'Y' TO WK-TABLE-LOADED.
016600     MOVE 0 TO WK-SUB.
016700 010-EXIT.
016800     EXIT.
016900 015-CLEAR-ENTRY.
017000     MOVE SPACES TO BK-USER-ID(WK-SUB).
017100     MOVE 0      TO BK-TOKENS(WK-SUB).
017200     MOVE 0      TO BK-LAST-REFILL(WK-SUB).
017300     MOVE 'N'    TO BK-IN-USE(WK-SUB).
017400 015-EXIT.
017500     EXIT.
017600*
017700******************************************************************
017800*    050-FIND-OR-CREATE-BUCKET -- LINEAR SEARCH FOR AN EXISTING    *
017900*    BUCKET FOR RLC-USER-ID; IF NONE, CLAIM A FREE SLOT AND SEED   *
018000*    IT AT FULL CAPACITY.  IF THE TABLE IS FULL, 080-EVICT-IDLE-   *
018100*    BUCKET IS TRIED BEFORE WE GIVE UP (WK-SUB RETURNS ZERO).      *
018200******************************************************************
018300 050-FIND-OR-CREATE-BUCKET.
018400     MOVE 0 TO WK-SUB.
018500     MOVE 0 TO WK-FREE-SUB.
018600     PERFORM 055-SEARCH-ENTRY THRU 055-EXIT
018700         VARYING WK-BUCKET-IDX FROM 1 BY 1
018800         UNTIL WK-BUCKET-IDX > 500 OR WK-SUB NOT = 0.
018900     IF WK-SUB NOT = 0
019000         GO TO 050-EXIT
019100     END-IF.
019200*
019300     IF WK-FREE-SUB = 0
019400         PERFORM 080-EVICT-IDLE-BUCKET THRU 080-EXIT
019500     END-IF.
019600*
019700     IF WK-FREE-SUB = 0
019800         MOVE 0 TO WK-SUB
019900         GO TO 050-EXIT
020000     END-IF.
020100*
020200     MOVE RLC-USER-ID        TO BK-USER-ID(WK-FREE-SUB).
020300     MOVE WK-CAPACITY        TO BK-TOKENS(WK-FREE-SUB).
020400     MOVE RLC-NOW-SECONDS    TO BK-LAST-REFILL(WK-FREE-SUB).
020500     MOVE 'Y'                TO BK-IN-USE(WK-FREE-SUB).
020600     MOVE WK-FREE-SUB        TO WK-SUB.
020700 050-EXIT.
020800     EXIT.
020900 055-SEARCH-ENTRY.
021000     IF BK-SLOT-FREE(WK-BUCKET-IDX) AND WK-FREE-SUB = 0
021100         SET WK-FREE-SUB TO WK-BUCKET-IDX
021200     END-IF.
021300     IF BK-SLOT-ASSIGNED(WK-BUCKET-IDX)
021400             AND BK-USER-ID(WK-BUCKET-IDX) = RLC-USER-ID
021500         SET WK-SUB TO WK-BUCKET-IDX
021600     END-IF.
021700 055-EXIT.
021800     EXIT.
021900*
022000******************************************************************
022100*    060-REFILL-BUCKET -- LAZY REFILL, COMPUTED FROM ELAPSED       *
022200*    SECONDS SINCE THE LAST TOUCH, NOT A BACKGROUND TICK.          *
022300******************************************************************
022400 060-REFILL-BUCKET.
022500     COMPUTE WK-ELAPSED-SECS =
022600             RLC-NOW-SECONDS - BK-LAST-REFILL(WK-SUB).
022700     IF WK-ELAPSED-SECS NOT > 0
022800         MOVE 0 TO WK-ELAPSED-SECS
022900     END-IF.
023000     COMPUTE WK-ELAPSED-TOKENS = WK-ELAPSED-SECS * WK-REFILL-RATE.
023100     COMPUTE WK-NEW-TOKENS =
023200             BK-TOKENS(WK-SUB) + WK-ELAPSED-TOKENS.
023300     IF WK-NEW-TOKENS > WK-CAPACITY
023400         MOVE WK-CAPACITY TO WK-NEW-TOKENS
023500     END-IF.
023600     MOVE WK-NEW-TOKENS     TO BK-TOKENS(WK-SUB).
023700     MOVE RLC-NOW-SECONDS   TO BK-LAST-REFILL(WK-SUB).
023800 060-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200*    070-CONSUME-TOKEN -- ONE TOKEN PER ADMITTED REQUEST.  A       *
024300*    DENIAL COMPUTES THE WHOLE-SECOND RETRY-AFTER VIA 075.         *
024400******************************************************************
024500 070-CONSUME-TOKEN.
024600     IF BK-TOKENS(WK-SUB) NOT < 1
024700         SUBTRACT 1 FROM BK-TOKENS(WK-SUB)
024800         MOVE 'Y' TO RLC-ALLOWED
024900         MOVE 0   TO RLC-RETRY-AFTER
025000     ELSE
025100         MOVE 'N' TO RLC-ALLOWED
025200         PERFORM 075-CEIL-RETRY-AFTER THRU 075-EXIT
025300     END-IF.
025400 070-EXIT.
025500     EXIT.
025600*
025700******************************************************************
025800*    075-CEIL-RETRY-AFTER                                         *
025900*    RETRY-AFTER = CEIL( (1 - TOKENS) / REFILL-RATE ), NEVER       *
026000*    BELOW ZERO.  COMP-3 DIVISION TRUNCATES, SO WE BUMP THE WHOLE  *
026100*    SECONDS UP BY ONE WHENEVER THE TRUNCATED QUOTIENT LEFT A      *
026200*    REMAINDER -- SEE LMK-2105 IN THE CHANGE LOG.                  *
026300******************************************************************
026400 075-CEIL-RETRY-AFTER.
026500     COMPUTE WK-RETRY-NUMERATOR = 1 - BK-TOKENS(WK-SUB).
026600     IF WK-RETRY-NUMERATOR NOT > 0
026700         MOVE 0 TO RLC-RETRY-AFTER
026800         GO TO 075-EXIT
026900     END-IF.
027000     COMPUTE WK-RETRY-WHOLE =
027100             WK-RETRY-NUMERATOR / WK-REFILL-RATE.
027200     COMPUTE WK-RETRY-CHECK = WK-RETRY-WHOLE * WK-REFILL-RATE.
027300     IF WK-RETRY-CHECK < WK-RETRY-NUMERATOR
027400         ADD 1 TO WK-RETRY-WHOLE
027500     END-IF.
027600     MOVE WK-RETRY-WHOLE TO RLC-RETRY-AFTER.
027700 075-EXIT.
027800     EXIT.
027900*
028000******************************************************************
028100*    080-EVICT-IDLE-BUCKET -- ONLY REACHED WHEN 050 FOUND NO FREE  *
028200*    SLOT.  RECLAIMS THE LONGEST-IDLE BUCKET THAT IS ALSO SITTING  *
028300*    AT FULL CAPACITY (SPEC'S "IDLE > 300 SECONDS AND AT FULL      *
028400*    CAPACITY MAY BE DROPPED" HOUSEKEEPING RULE, REALIZED HERE AS  *
028500*    A BOUND ON THIS TABLE INSTEAD OF LITERAL ROW DELETION).       *
028600******************************************************************
028700 080-EVICT-IDLE-BUCKET.
028800     MOVE 0 TO WK-OLDEST-IDLE-SUB.
028900     MOVE 0 TO WK-OLDEST-IDLE-AGE.
029000     PERFORM 085-CHECK-IDLE-ENTRY THRU 085-EXIT
029100         VARYING WK-BUCKET-IDX FROM 1 BY 1 UNTIL WK-BUCKET-IDX > 500.
029200     IF WK-OLDEST-IDLE-SUB NOT = 0
029300         PERFORM 015-CLEAR-ENTRY THRU 015-EXIT
029400             VARYING WK-SUB FROM WK-OLDEST-IDLE-SUB BY 1
029500             UNTIL WK-SUB > WK-OLDEST-IDLE-SUB
029600         MOVE WK-OLDEST-IDLE-SUB TO WK-FREE-SUB
029700     END-IF.
029800 080-EXIT.
029900     EXIT.
030000 085-CHECK-IDLE-ENTRY.
030100     IF BK-SLOT-ASSIGNED(WK-BUCKET-IDX)
030200             AND BK-TOKENS(WK-BUCKET-IDX) = WK-CAPACITY
030300         COMPUTE WK-ELAPSED-SECS =
030400                 RLC-NOW-SECONDS - BK-LAST-REFILL(WK-BUCKET-IDX)
030500         IF WK-ELAPSED-SECS > WK-IDLE-EVICT-SECS
030600                 AND WK-ELAPSED-SECS > WK-OLDEST-IDLE-AGE
030700             SET WK-OLDEST-IDLE-SUB TO WK-BUCKET-IDX
030800             MOVE WK-ELAPSED-SECS TO WK-OLDEST-IDLE-AGE
030900         END-IF
031000     END-IF.
031100 085-EXIT.
031200     EXIT.
