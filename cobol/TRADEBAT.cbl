000100******************************************************************  LMK1014
000200* LICENSED MATERIALS - PROPERTY OF LEDGER MARKETS INC.            *  LMK1014
000300* ALL RIGHTS RESERVED                                             *  LMK1014
000400******************************************************************  LMK1014
000500* PROGRAM:  TRADEBAT                                              *  LMK1014
000600*                                                                 *
000700* AUTHOR :  R. J. LUTZ                                            *
000800*                                                                 *
000900* SETTLEMENT-DESK MAIN DRIVER, JOB STEP 1 OF THE NIGHTLY TRADING  *
001000* LEDGER RUN (STEP 2 IS BALRECON).  READS THE ORDER-REQUEST FILE  *
001100* BUILT BY THE WEB ORDER-ENTRY FRONT END, ONE RECORD PER INCOMING *
001200* TRADE REQUEST, IN FILE ORDER -- THIS IS NOT A MATCH/MERGE        *
001300* AGAINST A SORTED MASTER THE WAY MOST OF THIS SHOP'S BATCH WORK   *
001400* IS -- MARKET-STATE AND USER-ACCOUNT ARE KEYED RELATIVE FILES     *
001500* LOOKED UP THROUGH AN IN-MEMORY DIRECTORY TABLE LOADED AT OPEN    *
001600* TIME (150-FIND-MARKET / 160-FIND-ACCT), NOT READ IN SEQUENCE.    *
001700*                                                                 *
001800* FOR EACH ORDER-REQUEST: RATE-LIMIT IT (CALL RATELMT), LOOK UP    *
001900* ITS MARKET AND ACCOUNT, VALIDATE IT (CALL ORDRVAL), PRICE IT     *
002000* (CALL LMSRCOST), POST A LEDGER-TRANSACTION EITHER WAY, AND       *
002100* REWRITE MARKET-STATE/USER-ACCOUNT WHEN FILLED.  A PER-MARKET     *
002200* CONTROL-BREAK TABLE IS ACCUMULATED AS WE GO AND THE TRADE-       *
002300* SUMMARY REPORT IS WRITTEN ONCE, AT END OF FILE.                  *
002400*                                                                 *
002500* CHANGE LOG                                                     *
002600* ----------                                                      *
002700*    03/02/91 RJL LMK-1014  INITIAL WRITE-UP.                     *
002800*    07/19/91 RJL LMK-1033  FINAL BALANCE RE-CHECK ADDED AT        *
002900*                 EXECUTION TIME (400-EXECUTE-ORDER) -- THE        *
003000*                 ESTIMATE IN ORDRVAL IS DELIBERATELY CRUDER THAN  *
003100*                 THE EXACT LMSRCOST FIGURE, SO WE CHECK AGAIN.    *
003200*    02/11/92 DMP LMK-1088  RATE-LIMIT CHECK ADDED AHEAD OF        *
003300*                 150-FIND-MARKET -- A DENIED ORDER NO LONGER      *
003400*                 CONSUMES A DIRECTORY LOOKUP.                     *
003500*    02/14/94 DMP LMK-1245  CONTROL-BREAK TABLE ADDED FOR THE      *
003600*                 TRADE SUMMARY REPORT -- PREVIOUSLY ONLY A        *
003700*                 RUNNING GRAND TOTAL WAS KEPT, NO PER-MARKET      *
003800*                 BREAKOUT.                                       *
003900*    01/22/99 DMP LMK-1998  Y2K SWEEP -- NO TWO-DIGIT YEAR FIELDS  *
004000*                 IN THIS PROGRAM, CERTIFIED CLEAN, NO CODE        *
004100*                 CHANGE.                                         *
004200*    10/03/03 RJL LMK-2190  WK-NOW-SECONDS SIMULATED CLOCK ADDED   *
004300*                 SO RATELMT CAN LAZY-REFILL WITHOUT A WALL CLOCK  *
004400*                 DURING A BATCH RUN -- ONE TICK PER RECORD READ.  *
004500*    09/18/02 RJL LMK-2105  MARKET-NOT-FOUND NOW REJECTS THROUGH   *
004600*                 THE SAME 690-POST-REJECTED-LEDGER PARAGRAPH AS   *
004700*                 EVERY OTHER REJECT REASON, INSTEAD OF A          *
004800*                 SEPARATE ONE-OFF WRITE.                          *
004850*    04/02/07 DMP LMK-2504  300-VALIDATE-ORDER NOW MOVES MS-OPEN   *
004860*                 INTO WK-OVL-MARKET-OPEN BEFORE CALLING ORDRVAL   *
004870*                 -- AUDIT FOUND A RESOLVED MARKET WAS REACHING    *
004880*                 LMSRCOST AND FILLING, BECAUSE NOTHING EVER       *
004890*                 LOOKED AT MS-STATUS ONCE 150-FIND-MARKET HAD IT. *
004892*    04/09/07 DMP LMK-2505  OVL-VALID DISPATCH IN 300-VALIDATE-    *
004894*                 ORDER IS NOW AN EVALUATE WITH A WHEN OTHER LEG   *
004896*                 THAT CALLS 995-FATAL-ORDER-STATE -- PREVIOUSLY   *
004898*                 ANYTHING BUT 'Y' WAS TREATED AS 'N' (REJECTED),  *
004899*                 WHICH WOULD HAVE MASKED A BAD LOAD MODULE.       *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.     TRADEBAT.
005200 AUTHOR.         R. J. LUTZ.
005300 INSTALLATION.   LEDGER MARKETS INC. -- BATCH SETTLEMENT UNIT.
005400 DATE-WRITTEN.   03/02/91.
005500 DATE-COMPILED.
005600 SECURITY.       NON-CONFIDENTIAL.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-390.
006100 OBJECT-COMPUTER.  IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ORDER-REQUEST-FILE  ASSIGN TO ORDRFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-ORDRFILE-STATUS.
007000*
007100     SELECT MARKET-STATE-FILE   ASSIGN TO MKTFILE
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE  IS DYNAMIC
007400         RELATIVE KEY IS WK-MKT-REL-KEY
007500         FILE STATUS  IS WS-MKTFILE-STATUS.
007600*
007700     SELECT USER-ACCOUNT-FILE   ASSIGN TO ACCTFILE
007800         ORGANIZATION IS RELATIVE
007900         ACCESS MODE  IS DYNAMIC
008000         RELATIVE KEY IS WK-ACCT-REL-KEY
008100         FILE STATUS  IS WS-ACCTFILE-STATUS.
008200*
008300     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFILE
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS WS-LEDGFILE-STATUS.
008600*
008700     SELECT TRADE-SUMMARY-REPORT ASSIGN TO TRADRPT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS  IS WS-TRADRPT-STATUS.
009000*
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  ORDER-REQUEST-FILE
009600     RECORDING MODE IS F.
009700 COPY ORDREQ.
009800*
009900 FD  MARKET-STATE-FILE
010000     RECORDING MODE IS F.
010100 COPY MKTSTAT.
010200*
010300 FD  USER-ACCOUNT-FILE
010400     RECORDING MODE IS F.
010500 COPY USRACCT.
010600*
010700 FD  LEDGER-TRANSACTION-FILE
010800     RECORDING MODE IS F.
010900 COPY LEDGREC.
011000*
011100 FD  TRADE-SUMMARY-REPORT
011200     RECORDING MODE IS F.
011300 01  TRADE-RPT-RECORD            PIC X(132).
011400*
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*
011900 01  WS-FILE-STATUSES.
012000     05  WS-ORDRFILE-STATUS      PIC X(02) VALUE SPACES.
012100     05  WS-MKTFILE-STATUS       PIC X(02) VALUE SPACES.
012200     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.
012300     05  WS-LEDGFILE-STATUS      PIC X(02) VALUE SPACES.
012400     05  WS-TRADRPT-STATUS       PIC X(02) VALUE SPACES.
012500     05  FILLER                  PIC X(10) VALUE SPACES.
012600*
012700 01  WS-SWITCHES.
012800     05  WS-ORDER-EOF            PIC X(01) VALUE 'N'.
012900         88  ORDER-FILE-EOF          VALUE 'Y'.
013000     05  WS-MARKET-FOUND-SW      PIC X(01) VALUE 'N'.
013100         88  MARKET-WAS-FOUND        VALUE 'Y'.
013200     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.
013300         88  ACCOUNT-WAS-FOUND       VALUE 'Y'.
013400     05  WS-ORDER-VALID-SW       PIC X(01) VALUE 'N'.
013500         88  ORDER-WAS-VALID         VALUE 'Y'.
013600     05  FILLER                  PIC X(05) VALUE SPACES.
013700*
013800******************************************************************
013900*    MARKET DIRECTORY -- MKTFILE IS A RELATIVE FILE, WHICH HAS NO
014000*    NATIVE KEYED SEARCH ON MS-MARKET-ID, SO WE READ IT ONCE AT
014100*    OPEN TIME AND BUILD THIS MARKET-ID -> RELATIVE-RECORD-NUMBER
014200*    TABLE.  150-FIND-MARKET SEARCHES THIS, NOT THE FILE.
014300******************************************************************
014400 01  WK-MARKET-DIRECTORY.
014500     05  WK-MARKET-DIR-ENTRY     OCCURS 300 TIMES
014600                                 INDEXED BY WK-MKT-DIR-IDX.
014700         10  WK-DIR-MARKET-ID    PIC X(10)       VALUE SPACES.
014800         10  WK-DIR-MARKET-REL   PIC 9(06)       COMP VALUE 0.
014850     05  FILLER                  PIC X(04)       VALUE SPACES.
014900 01  WK-MARKET-DIRECTORY-ALPHA REDEFINES WK-MARKET-DIRECTORY
015000                                 PIC X(4804).
015100*
015200 01  WK-ACCOUNT-DIRECTORY.
015300     05  WK-ACCOUNT-DIR-ENTRY    OCCURS 300 TIMES
015400                                 INDEXED BY WK-ACCT-DIR-IDX.
015500         10  WK-DIR-USER-ID      PIC X(10)       VALUE SPACES.
015600         10  WK-DIR-ACCT-REL     PIC 9(06)       COMP VALUE 0.
015650     05  FILLER                  PIC X(04)       VALUE SPACES.
015700 01  WK-ACCOUNT-DIRECTORY-ALPHA REDEFINES WK-ACCOUNT-DIRECTORY
015800                                 PIC X(4804).
015900*
016000******************************************************************
016100*    PER-MARKET CONTROL-BREAK TABLE FOR THE TRADE SUMMARY REPORT.
016200*    ONE ENTRY PER DISTINCT MARKET-ID ENCOUNTERED, IN THE ORDER
016300*    FIRST SEEN -- SEE REPORTS SECTION, SPEC DOES NOT REQUIRE THE
016400*    ORDER-REQUEST FILE TO BE PRE-SORTED BY MARKET.
016500******************************************************************
016600 01  WK-MARKET-TOTALS-TABLE.
016700     05  WK-MKT-TOT-ENTRY        OCCURS 300 TIMES
016800                                 INDEXED BY WK-MKT-TOT-IDX.
016900         10  WK-MT-MARKET-ID     PIC X(10)          VALUE SPACES.
017000         10  WK-MT-ORDERS-FILLED PIC 9(07)     COMP  VALUE 0.
017100         10  WK-MT-ORDERS-REJ    PIC 9(07)     COMP  VALUE 0.
017200         10  WK-MT-SHARES-TRADED PIC 9(09)     COMP  VALUE 0.
017300         10  WK-MT-GROSS-COST    PIC S9(09)V9(08) COMP-3 VALUE 0.
017400         10  WK-MT-ENDING-PRICE  PIC 9(01)V9(08) COMP-3 VALUE 0.
017450     05  FILLER                  PIC X(04)          VALUE SPACES.
017500 01  WK-MARKET-TOTALS-ALPHA REDEFINES WK-MARKET-TOTALS-TABLE
017600                                 PIC X(11704).
017700*
017800 01  WK-COUNTERS.
017900     05  WK-MARKET-COUNT         PIC 9(05)    COMP  VALUE 0.
018000     05  WK-ACCOUNT-COUNT        PIC 9(05)    COMP  VALUE 0.
018100     05  WK-MKT-TOT-COUNT        PIC 9(05)    COMP  VALUE 0.
018200     05  WK-NOW-SECONDS          PIC 9(09)    COMP  VALUE 0.
018300     05  WK-GRAND-FILLED         PIC 9(07)    COMP  VALUE 0.
018400     05  WK-GRAND-REJECTED       PIC 9(07)    COMP  VALUE 0.
018500     05  WK-GRAND-SHARES         PIC 9(09)    COMP  VALUE 0.
018600     05  WK-GRAND-COST           PIC S9(09)V9(08) COMP-3 VALUE 0.
018700     05  FILLER                  PIC X(05)          VALUE SPACES.
018800*
018900 01  WK-WORK-FIELDS.
019000     05  WK-MKT-REL-KEY          PIC 9(06)    COMP  VALUE 0.
019100     05  WK-ACCT-REL-KEY         PIC 9(06)    COMP  VALUE 0.
019200     05  WK-FILL-COST            PIC S9(09)V9(08) COMP-3 VALUE 0.
019300     05  WK-NEW-BALANCE          PIC S9(09)V9(08) COMP-3 VALUE 0.
019400     05  WK-PRICE-PER-SHARE      PIC 9(01)V9(08) COMP-3 VALUE 0.
019500     05  FILLER                  PIC X(05)          VALUE SPACES.
019600*
019700 01  WK-RETURN-CODE-FIELD        PIC S9(4) COMP VALUE 0.
019800 01  WK-RETURN-CODE-ALPHA REDEFINES WK-RETURN-CODE-FIELD PIC XX.
019900*
020000******************************************************************
020100*    RLC-PARMS -- MATCHES RATELMT'S LINKAGE SECTION BYTE FOR BYTE.
020200******************************************************************
020300 01  WK-RLC-PARMS.
020400     05  WK-RLC-USER-ID          PIC X(10).
020500     05  WK-RLC-NOW-SECONDS      PIC 9(09) COMP.
020600     05  WK-RLC-ALLOWED          PIC X(01).
020700     05  WK-RLC-RETRY-AFTER      PIC 9(05) COMP.
020800     05  WK-RLC-RETURN-CODE      PIC S9(04) COMP.
020900     05  FILLER                  PIC X(10).
021000*
021100******************************************************************
021200*    OVL-PARMS -- MATCHES ORDRVAL'S LINKAGE SECTION BYTE FOR BYTE.
021300******************************************************************
021400 01  WK-OVL-PARMS.
021500     05  WK-OVL-ORDER-REQUEST.
021600         10  WK-OVL-OR-USER-ID   PIC X(10).
021700         10  WK-OVL-OR-MARKET-ID PIC X(10).
021800         10  WK-OVL-OR-OUTCOME   PIC X(03).
021900         10  WK-OVL-OR-QUANTITY  PIC 9(07).
022000     05  WK-OVL-MARKET-FOUND     PIC X(01).
022050     05  WK-OVL-MARKET-OPEN      PIC X(01).
022100     05  WK-OVL-MS-CURR-PRICE    PIC 9(01)V9(08) COMP-3.
022200     05  WK-OVL-UA-CACHED-BAL    PIC S9(09)V9(08) COMP-3.
022300     05  WK-OVL-VALID            PIC X(01).
022400     05  WK-OVL-REASON           PIC X(60).
022500     05  WK-OVL-RETURN-CODE      PIC S9(04) COMP.
022600     05  FILLER                  PIC X(10).
022700*
022800******************************************************************
022900*    LMC-PARMS -- MATCHES LMSRCOST'S LINKAGE SECTION BYTE FOR BYTE.
023000******************************************************************
023100 01  WK-LMC-PARMS.
023200     05  WK-LMC-YES-SHARES       PIC 9(09).
023300     05  WK-LMC-NO-SHARES        PIC 9(09).
023400     05  WK-LMC-LIQUIDITY-B      PIC 9(05)V9(02) COMP-3.
023500     05  WK-LMC-OUTCOME          PIC X(03).
023600     05  WK-LMC-QUANTITY         PIC 9(07).
023700     05  WK-LMC-FILL-COST        PIC S9(09)V9(08) COMP-3.
023800     05  WK-LMC-POST-PRICE       PIC 9(01)V9(08) COMP-3.
023900     05  WK-LMC-RETURN-CODE      PIC S9(04) COMP.
024000     05  FILLER                  PIC X(10).
024100*
024200******************************************************************
024300*    REJECT-REASON STAGING AREA -- 690-POST-REJECTED-LEDGER
024400*    MOVES WHICHEVER OF THESE APPLIES INTO LT-REJECT-REASON.
024500******************************************************************
024600 01  WK-REJECT-TEXT              PIC X(60)     VALUE SPACES.
024700*
024800******************************************************************
024900*    REPORT LINES -- TRADE SUMMARY, STYLED AFTER THIS SHOP'S
025000*    RPT-STATS-HDRn / RPT-STATS-DETAIL CONTROL-REPORT PARAGRAPHS.
025100******************************************************************
025200 01  RPT-HEADER1.
025300     05  FILLER PIC X(40)
025400         VALUE 'LEDGER MARKETS TRADE SUMMARY      DATE: '.
025500     05  RPT-MM                  PIC 99.
025600     05  FILLER PIC X VALUE '/'.
025700     05  RPT-DD                  PIC 99.
025800     05  FILLER PIC X VALUE '/'.
025900     05  RPT-YY                  PIC 99.
026000     05  FILLER PIC X(79) VALUE SPACES.
026100 01  RPT-COL-HDR1.
026200     05  FILLER PIC X(10) VALUE 'MARKET-ID '.
026300     05  FILLER PIC X(16) VALUE '  ORDERS-FILLED '.
026400     05  FILLER PIC X(17) VALUE 'ORDERS-REJECTED '.
026500     05  FILLER PIC X(16) VALUE ' SHARES-TRADED '.
026600     05  FILLER PIC X(17) VALUE '    GROSS-COST  '.
026700     05  FILLER PIC X(15) VALUE 'ENDING-PRICE'.
026800     05  FILLER PIC X(41) VALUE SPACES.
026900 01  RPT-COL-HDR2.
027000     05  FILLER PIC X(132)
027100         VALUE '---------- --------------- ---------------- --------------- ---------------- ------------'.
027200 01  RPT-MARKET-DETAIL.
027300     05  RPT-MD-MARKET-ID        PIC X(10).
027400     05  FILLER                  PIC X(05) VALUE SPACES.
027500     05  RPT-MD-ORDERS-FILLED    PIC ZZZ,ZZ9.
027600     05  FILLER                  PIC X(06) VALUE SPACES.
027700     05  RPT-MD-ORDERS-REJ       PIC ZZZ,ZZ9.
027800     05  FILLER                  PIC X(07) VALUE SPACES.
027900     05  RPT-MD-SHARES-TRADED    PIC ZZZ,ZZZ,ZZ9.
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100     05  RPT-MD-GROSS-COST       PIC ZZZ,ZZZ,ZZ9.99.
028200     05  FILLER                  PIC X(02) VALUE SPACES.
028300     05  RPT-MD-ENDING-PRICE     PIC 9.999999.
028400     05  FILLER                  PIC X(36) VALUE SPACES.
028500 01  RPT-GRAND-TOTAL.
028600     05  FILLER                  PIC X(10) VALUE 'TOTAL     '.
028700     05  FILLER                  PIC X(05) VALUE SPACES.
028800     05  RPT-GT-ORDERS-FILLED    PIC ZZZ,ZZ9.
028900     05  FILLER                  PIC X(06) VALUE SPACES.
029000     05  RPT-GT-ORDERS-REJ       PIC ZZZ,ZZ9.
029100     05  FILLER                  PIC X(07) VALUE SPACES.
029200     05  RPT-GT-SHARES-TRADED    PIC ZZZ,ZZZ,ZZ9.
029300     05  FILLER                  PIC X(04) VALUE SPACES.
029400     05  RPT-GT-GROSS-COST       PIC ZZZ,ZZZ,ZZ9.99.
029500     05  FILLER                  PIC X(45) VALUE SPACES.
029600*
029700 01  SYSTEM-DATE-AND-TIME.
029800     05  CURRENT-DATE.
029900         10  CURRENT-YEAR        PIC 9(2).
030000         10  CURRENT-MONTH       PIC 9(2).
030100         10  CURRENT-DAY         PIC 9(2).
030200*
030300******************************************************************
030400 PROCEDURE DIVISION.
030500******************************************************************
030600*
030700 000-MAIN-LINE.
030800     ACCEPT CURRENT-DATE FROM DATE.
030900     DISPLAY 'TRADEBAT STARTED DATE = ' CURRENT-MONTH '/'
031000             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
031100*
031200     PERFORM 700-OPEN-FILES      THRU 700-EXIT.
031300     PERFORM 720-LOAD-MARKET-DIRECTORY THRU 720-EXIT.
031400     PERFORM 730-LOAD-ACCOUNT-DIRECTORY THRU 730-EXIT.
031500     PERFORM 800-INIT-REPORT     THRU 800-EXIT.
031600*
031700     PERFORM 110-READ-ORDER-FILE THRU 110-EXIT.
031800     PERFORM 100-PROCESS-ORDERS  THRU 100-EXIT
031900         UNTIL ORDER-FILE-EOF.
032000*
032100     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
032200     PERFORM 900-CLOSE-FILES     THRU 900-EXIT.
032300     GOBACK.
032400 000-EXIT.
032500     EXIT.
032600*
032700******************************************************************
032800*    100-PROCESS-ORDERS -- ONE ITERATION PER ORDER-REQUEST RECORD.
032900*    RATE-LIMIT, THEN LOOK UP MARKET/ACCOUNT, THEN VALIDATE, THEN
033000*    EITHER EXECUTE OR REJECT.  WK-NOW-SECONDS IS THIS JOB'S STAND
033100*    -IN FOR A WALL CLOCK -- SEE THE CHANGE-LOG NOTE ABOVE.
033200******************************************************************
033300 100-PROCESS-ORDERS.
033400     ADD 1 TO WK-NOW-SECONDS.
033500     MOVE SPACES TO WK-REJECT-TEXT.
033600     MOVE 'N' TO WS-ORDER-VALID-SW.
033700*
033800     PERFORM 200-RATE-LIMIT-CHECK THRU 200-EXIT.
033900     IF WK-RLC-ALLOWED NOT = 'Y'
034000         MOVE 'Rate limit exceeded' TO WK-REJECT-TEXT
034100         PERFORM 690-POST-REJECTED-LEDGER THRU 690-EXIT
034200     ELSE
034300         PERFORM 150-FIND-MARKET THRU 150-EXIT
034400         IF NOT MARKET-WAS-FOUND
034500             MOVE 'Market not found' TO WK-REJECT-TEXT
034600             PERFORM 690-POST-REJECTED-LEDGER THRU 690-EXIT
034700         ELSE
034800             PERFORM 160-FIND-ACCT THRU 160-EXIT
034900             PERFORM 300-VALIDATE-ORDER THRU 300-EXIT
035000             IF ORDER-WAS-VALID
035100                 PERFORM 400-EXECUTE-ORDER THRU 400-EXIT
035200             ELSE
035300                 PERFORM 690-POST-REJECTED-LEDGER THRU 690-EXIT
035400             END-IF
035500         END-IF
035600     END-IF.
035700*
035800     PERFORM 110-READ-ORDER-FILE THRU 110-EXIT.
035900 100-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*    110-READ-ORDER-FILE
036400******************************************************************
036500 110-READ-ORDER-FILE.
036600     READ ORDER-REQUEST-FILE
036700         AT END MOVE 'Y' TO WS-ORDER-EOF
036800     END-READ.
036900     EVALUATE WS-ORDRFILE-STATUS
037000         WHEN '00'
037100             CONTINUE
037200         WHEN '10'
037300             MOVE 'Y' TO WS-ORDER-EOF
037400         WHEN OTHER
037500             DISPLAY 'ORDRFILE READ ERROR, STATUS=' WS-ORDRFILE-STATUS
037600             MOVE 16 TO RETURN-CODE
037700             MOVE 'Y' TO WS-ORDER-EOF
037800     END-EVALUATE.
037900 110-EXIT.
038000     EXIT.
038100*
038200******************************************************************
038300*    150-FIND-MARKET -- LINEAR SEARCH OF WK-MARKET-DIRECTORY BY
038400*    OR-MARKET-ID, THEN READ THE MATCHING RELATIVE RECORD.
038500******************************************************************
038600 150-FIND-MARKET.
038700     MOVE 'N' TO WS-MARKET-FOUND-SW.
038800     PERFORM 155-SCAN-MARKET-DIR THRU 155-EXIT
038900         VARYING WK-MKT-DIR-IDX FROM 1 BY 1
039000         UNTIL WK-MKT-DIR-IDX > WK-MARKET-COUNT
039100             OR MARKET-WAS-FOUND.
039200     IF MARKET-WAS-FOUND
039300         READ MARKET-STATE-FILE
039400             INVALID KEY
039500                 MOVE 'N' TO WS-MARKET-FOUND-SW
039600         END-READ
039700     END-IF.
039800 150-EXIT.
039900     EXIT.
040000 155-SCAN-MARKET-DIR.
040100     IF WK-DIR-MARKET-ID(WK-MKT-DIR-IDX) = OR-MARKET-ID
040200         MOVE WK-DIR-MARKET-REL(WK-MKT-DIR-IDX) TO WK-MKT-REL-KEY
040300         MOVE 'Y' TO WS-MARKET-FOUND-SW
040400     END-IF.
040500 155-EXIT.
040600     EXIT.
040700*
040800******************************************************************
040900*    160-FIND-ACCT -- SAME IDEA AS 150-FIND-MARKET, AGAINST THE
041000*    ACCOUNT DIRECTORY.  AN ORDER WHOSE ACCOUNT IS NOT ON FILE
041100*    FAILS ORDRVAL'S REQUIRED-FIELD/BALANCE CHECKS NATURALLY (THE
041200*    CACHED-BALANCE PASSED IN STAYS ZERO), SO NO SEPARATE REJECT
041300*    REASON IS NEEDED HERE.
041400******************************************************************
041500 160-FIND-ACCT.
041600     MOVE 'N' TO WS-ACCT-FOUND-SW.
041700     MOVE 0 TO WK-OVL-UA-CACHED-BAL.
041800     PERFORM 165-SCAN-ACCT-DIR THRU 165-EXIT
041900         VARYING WK-ACCT-DIR-IDX FROM 1 BY 1
042000         UNTIL WK-ACCT-DIR-IDX > WK-ACCOUNT-COUNT
042100             OR ACCOUNT-WAS-FOUND.
042200     IF ACCOUNT-WAS-FOUND
042300         READ USER-ACCOUNT-FILE
042400             INVALID KEY
042500                 MOVE 'N' TO WS-ACCT-FOUND-SW
042600         END-READ
042700     END-IF.
042800     IF ACCOUNT-WAS-FOUND
042900         MOVE UA-CACHED-BALANCE TO WK-OVL-UA-CACHED-BAL
043000     END-IF.
043100 160-EXIT.
043200     EXIT.
043300 165-SCAN-ACCT-DIR.
043400     IF WK-DIR-USER-ID(WK-ACCT-DIR-IDX) = OR-USER-ID
043500         MOVE WK-DIR-ACCT-REL(WK-ACCT-DIR-IDX) TO WK-ACCT-REL-KEY
043600         MOVE 'Y' TO WS-ACCT-FOUND-SW
043700     END-IF.
043800 165-EXIT.
043900     EXIT.
044000*
044100******************************************************************
044200*    200-RATE-LIMIT-CHECK -- CALLS RATELMT ONCE PER ORDER-REQUEST,
044300*    BEFORE ANY DIRECTORY LOOKUP OR VALIDATION.
044400******************************************************************
044500 200-RATE-LIMIT-CHECK.
044600     MOVE OR-USER-ID      TO WK-RLC-USER-ID.
044700     MOVE WK-NOW-SECONDS  TO WK-RLC-NOW-SECONDS.
044800     CALL 'RATELMT' USING WK-RLC-PARMS.
044900 200-EXIT.
045000     EXIT.
045100*
045200******************************************************************
045300*    300-VALIDATE-ORDER -- CALLS ORDRVAL WITH THE ORDER-REQUEST,
045400*    THE MARKET/ACCOUNT STATE 150/160 ALREADY HAVE IN HAND, AND
045500*    WK-OVL-MARKET-FOUND HARD-WIRED TO 'Y' (A MARKET-NOT-FOUND
045600*    ORDER NEVER REACHES THIS PARAGRAPH -- SEE 100-PROCESS-ORDERS).
045650*    04/02/07 DMP LMK-2505 -- WK-OVL-MARKET-OPEN IS NOW SET FROM
045660*    MS-OPEN ON THE MARKET-STATE-REC 150-FIND-MARKET JUST READ, SO
045670*    ORDRVAL CAN TURN AWAY A RESOLVED MARKET INSTEAD OF PRICING IT.
045700******************************************************************
045800 300-VALIDATE-ORDER.
045900     MOVE OR-USER-ID      TO WK-OVL-OR-USER-ID.
046000     MOVE OR-MARKET-ID    TO WK-OVL-OR-MARKET-ID.
046100     MOVE OR-OUTCOME      TO WK-OVL-OR-OUTCOME.
046200     MOVE OR-QUANTITY     TO WK-OVL-OR-QUANTITY.
046300     MOVE 'Y'             TO WK-OVL-MARKET-FOUND.
046350     IF MS-OPEN
046360         MOVE 'Y' TO WK-OVL-MARKET-OPEN
046370     ELSE
046380         MOVE 'N' TO WK-OVL-MARKET-OPEN
046390     END-IF.
046400     MOVE MS-CURRENT-PRICE TO WK-OVL-MS-CURR-PRICE.
046500     CALL 'ORDRVAL' USING WK-OVL-PARMS.
046510*    04/02/07 DMP LMK-2505 -- OVL-VALID IS A ONE-BYTE FLAG COMING     *
046520*    BACK ACROSS A CALL BOUNDARY FROM A SEPARATELY-COMPILED          *
046530*    SUBPROGRAM.  'Y' MEANS OPEN-THEN-FILLED, 'N' MEANS REJECTED --  *
046540*    THOSE ARE THE ONLY TWO LEGAL OUTCOMES OF AN ORDER THIS BATCH    *
046550*    EVER TOUCHES.  ANYTHING ELSE COMING BACK IN THAT BYTE MEANS     *
046560*    ORDRVAL AND TRADEBAT HAVE GONE OUT OF SYNC (A BAD LOAD MODULE,  *
046570*    A LINKAGE MISMATCH) -- THAT IS NOT A REJECTED ORDER, IT IS A    *
046580*    BROKEN RUN, SO WE STOP THE JOB RATHER THAN GUESS.               *
046590     EVALUATE WK-OVL-VALID
046600         WHEN 'Y'
046700             MOVE 'Y' TO WS-ORDER-VALID-SW
046800         WHEN 'N'
046900             MOVE 'N' TO WS-ORDER-VALID-SW
047000             MOVE WK-OVL-REASON TO WK-REJECT-TEXT
047010         WHEN OTHER
047020             PERFORM 995-FATAL-ORDER-STATE THRU 995-EXIT
047030     END-EVALUATE.
047200 300-EXIT.
047300     EXIT.
047400*
047500******************************************************************
047600*    400-EXECUTE-ORDER -- BATCH FLOW UNIT 3, STEPS 4-10.  PRICES
047700*    THE ORDER THROUGH LMSRCOST, RE-CHECKS THE BALANCE AGAINST THE
047800*    EXACT COST (ORDRVAL'S CHECK WAS THE CRUDER ESTIMATE), THEN
047900*    POSTS THE FILLED LEDGER ENTRY AND REWRITES BOTH MASTER FILES.
048000******************************************************************
048100 400-EXECUTE-ORDER.
048200     MOVE MS-YES-SHARES   TO WK-LMC-YES-SHARES.
048300     MOVE MS-NO-SHARES    TO WK-LMC-NO-SHARES.
048400     MOVE MS-LIQUIDITY-B  TO WK-LMC-LIQUIDITY-B.
048500     MOVE OR-OUTCOME      TO WK-LMC-OUTCOME.
048600     MOVE OR-QUANTITY     TO WK-LMC-QUANTITY.
048700     CALL 'LMSRCOST' USING WK-LMC-PARMS.
048800     MOVE WK-LMC-FILL-COST   TO WK-FILL-COST.
048900     MOVE WK-LMC-POST-PRICE  TO WK-PRICE-PER-SHARE.
049000*
049100     IF ACCOUNT-WAS-FOUND AND UA-CACHED-BALANCE NOT < WK-FILL-COST
049200         PERFORM 450-POST-FILLED-LEDGER THRU 450-EXIT
049300     ELSE
049400         MOVE 'Insufficient balance at execution time'
049500                 TO WK-REJECT-TEXT
049600         PERFORM 690-POST-REJECTED-LEDGER THRU 690-EXIT
049700     END-IF.
049800 400-EXIT.
049900     EXIT.
050000*
050100******************************************************************
050200*    450-POST-FILLED-LEDGER -- STEPS 6-10 OF BATCH FLOW UNIT 3.
050300******************************************************************
050400 450-POST-FILLED-LEDGER.
050500     COMPUTE WK-NEW-BALANCE ROUNDED MODE IS NEAREST-EVEN =
050600             UA-CACHED-BALANCE - WK-FILL-COST.
050700*
050800     MOVE OR-USER-ID      TO LT-USER-ID.
050900     MOVE OR-MARKET-ID    TO LT-MARKET-ID.
051000     MOVE 'TRADE_BUY   '  TO LT-TXN-TYPE.
051100     COMPUTE LT-AMOUNT ROUNDED MODE IS NEAREST-EVEN =
051200             0 - WK-FILL-COST.
051300     MOVE OR-OUTCOME      TO LT-OUTCOME.
051400     MOVE OR-QUANTITY     TO LT-SHARES.
051500     COMPUTE LT-PRICE ROUNDED MODE IS NEAREST-EVEN =
051600             WK-FILL-COST / OR-QUANTITY.
051700     MOVE WK-NEW-BALANCE  TO LT-BALANCE-AFTER.
051800     MOVE 'FILLED   '     TO LT-ORDER-STATUS.
051900     MOVE SPACES          TO LT-REJECT-REASON.
052100     WRITE LEDGER-TRANSACTION-REC.
052200*
052300     MOVE WK-NEW-BALANCE  TO UA-CACHED-BALANCE.
052400     REWRITE USER-ACCOUNT-REC.
052500*
052600     IF OR-OUTCOME = 'YES'
052700         ADD OR-QUANTITY TO MS-YES-SHARES
052800     ELSE
052900         ADD OR-QUANTITY TO MS-NO-SHARES
053000     END-IF.
053100     MOVE WK-PRICE-PER-SHARE TO MS-CURRENT-PRICE.
053200     REWRITE MARKET-STATE-REC.
053300*
053400     PERFORM 500-FIND-OR-ADD-MKT-TOTAL THRU 500-EXIT.
053500     ADD 1 TO WK-MT-ORDERS-FILLED(WK-MKT-TOT-IDX).
053600     ADD OR-QUANTITY TO WK-MT-SHARES-TRADED(WK-MKT-TOT-IDX).
053700     ADD WK-FILL-COST TO WK-MT-GROSS-COST(WK-MKT-TOT-IDX).
053800     MOVE WK-PRICE-PER-SHARE TO WK-MT-ENDING-PRICE(WK-MKT-TOT-IDX).
053900 450-EXIT.
054000     EXIT.
054100*
054200******************************************************************
054300*    500-FIND-OR-ADD-MKT-TOTAL -- LINEAR SEARCH OF THE CONTROL-
054400*    BREAK TABLE FOR OR-MARKET-ID; ADDS A NEW ZERO ENTRY THE FIRST
054500*    TIME A MARKET IS SEEN.  LEAVES THE FOUND/NEW SLOT INDEXED BY
054600*    WK-MKT-TOT-IDX FOR THE CALLER TO UPDATE.
054700******************************************************************
054800 500-FIND-OR-ADD-MKT-TOTAL.
055000     PERFORM 505-SCAN-MKT-TOTAL THRU 505-EXIT
055100         VARYING WK-MKT-TOT-IDX FROM 1 BY 1
055200         UNTIL WK-MKT-TOT-IDX > WK-MKT-TOT-COUNT
055300             OR WK-MT-MARKET-ID(WK-MKT-TOT-IDX) = OR-MARKET-ID.
055400     IF WK-MKT-TOT-IDX > WK-MKT-TOT-COUNT
055500         ADD 1 TO WK-MKT-TOT-COUNT
055600         SET WK-MKT-TOT-IDX TO WK-MKT-TOT-COUNT
055700         MOVE OR-MARKET-ID TO WK-MT-MARKET-ID(WK-MKT-TOT-IDX)
055800     END-IF.
055900 500-EXIT.
056000     EXIT.
056100 505-SCAN-MKT-TOTAL.
056200     CONTINUE.
056300 505-EXIT.
056400     EXIT.
056500*
056600******************************************************************
056700*    690-POST-REJECTED-LEDGER -- AMOUNT = 0, BALANCE-AFTER
056800*    UNCHANGED, NEITHER MASTER FILE IS TOUCHED.  THE CONTROL-BREAK
056900*    TABLE STILL NEEDS AN ORDERS-REJECTED COUNT EVEN WHEN THE
057000*    MARKET WAS NEVER FOUND, SO 500 RUNS REGARDLESS.
057100******************************************************************
057200 690-POST-REJECTED-LEDGER.
057300     MOVE OR-USER-ID      TO LT-USER-ID.
057400     MOVE OR-MARKET-ID    TO LT-MARKET-ID.
057500     MOVE 'TRADE_BUY   '  TO LT-TXN-TYPE.
057600     MOVE 0               TO LT-AMOUNT.
057700     MOVE OR-OUTCOME      TO LT-OUTCOME.
057800     MOVE OR-QUANTITY     TO LT-SHARES.
057900     MOVE 0               TO LT-PRICE.
058000     IF ACCOUNT-WAS-FOUND
058100         MOVE UA-CACHED-BALANCE TO LT-BALANCE-AFTER
058200     ELSE
058300         MOVE 0 TO LT-BALANCE-AFTER
058400     END-IF.
058500     MOVE 'REJECTED ' TO LT-ORDER-STATUS.
058600     MOVE WK-REJECT-TEXT TO LT-REJECT-REASON.
058800     WRITE LEDGER-TRANSACTION-REC.
058900*
059000     PERFORM 500-FIND-OR-ADD-MKT-TOTAL THRU 500-EXIT.
059100     ADD 1 TO WK-MT-ORDERS-REJ(WK-MKT-TOT-IDX).
059200 690-EXIT.
059300     EXIT.
059400*
059500******************************************************************
059600*    700-OPEN-FILES
059700******************************************************************
059800 700-OPEN-FILES.
059900     OPEN INPUT  ORDER-REQUEST-FILE
060000          I-O    MARKET-STATE-FILE
060100                 USER-ACCOUNT-FILE
060200          OUTPUT LEDGER-TRANSACTION-FILE
060300                 TRADE-SUMMARY-REPORT.
060400     IF WS-ORDRFILE-STATUS NOT = '00'
060500         DISPLAY 'ERROR OPENING ORDRFILE, STATUS=' WS-ORDRFILE-STATUS
060600         MOVE 16 TO RETURN-CODE
060700         MOVE 'Y' TO WS-ORDER-EOF
060800     END-IF.
060900     IF WS-MKTFILE-STATUS NOT = '00'
061000         DISPLAY 'ERROR OPENING MKTFILE, STATUS=' WS-MKTFILE-STATUS
061100         MOVE 16 TO RETURN-CODE
061200         MOVE 'Y' TO WS-ORDER-EOF
061300     END-IF.
061400     IF WS-ACCTFILE-STATUS NOT = '00'
061500         DISPLAY 'ERROR OPENING ACCTFILE, STATUS=' WS-ACCTFILE-STATUS
061600         MOVE 16 TO RETURN-CODE
061700         MOVE 'Y' TO WS-ORDER-EOF
061800     END-IF.
061900 700-EXIT.
062000     EXIT.
062100*
062200******************************************************************
062300*    720-LOAD-MARKET-DIRECTORY -- SEQUENTIAL PASS OVER MKTFILE AT
062400*    STARTUP, BUILDING THE MARKET-ID -> RELATIVE-KEY TABLE.  THE
062500*    FILE IS RE-POSITIONED TO THE START (VIA START/CLOSE-OPEN IS
062600*    NOT NEEDED HERE -- SEQUENTIAL READ, THEN RANDOM ACCESS MODE
062700*    SIMPLY WORKS OFF THE DIRECTORY FROM THIS POINT ON).
062800******************************************************************
062900 720-LOAD-MARKET-DIRECTORY.
063100     MOVE 1 TO WK-MKT-REL-KEY.
063200     PERFORM 725-READ-NEXT-MARKET THRU 725-EXIT
063300         UNTIL WS-MKTFILE-STATUS = '10'.
063400 720-EXIT.
063500     EXIT.
063600 725-READ-NEXT-MARKET.
063700     READ MARKET-STATE-FILE NEXT RECORD
063800         AT END
063900             MOVE '10' TO WS-MKTFILE-STATUS
064000     END-READ.
064100     IF WS-MKTFILE-STATUS = '00'
064200         ADD 1 TO WK-MARKET-COUNT
064300         SET WK-MKT-DIR-IDX TO WK-MARKET-COUNT
064400         MOVE MS-MARKET-ID TO WK-DIR-MARKET-ID(WK-MKT-DIR-IDX)
064500         MOVE WK-MKT-REL-KEY TO WK-DIR-MARKET-REL(WK-MKT-DIR-IDX)
064600         ADD 1 TO WK-MKT-REL-KEY
064700     END-IF.
064800 725-EXIT.
064900     EXIT.
065000*
065100******************************************************************
065200*    730-LOAD-ACCOUNT-DIRECTORY -- SAME IDEA, AGAINST ACCTFILE.
065300******************************************************************
065400 730-LOAD-ACCOUNT-DIRECTORY.
065500     MOVE 1 TO WK-ACCT-REL-KEY.
065600     PERFORM 735-READ-NEXT-ACCOUNT THRU 735-EXIT
065700         UNTIL WS-ACCTFILE-STATUS = '10'.
065800 730-EXIT.
065900     EXIT.
066000 735-READ-NEXT-ACCOUNT.
066100     READ USER-ACCOUNT-FILE NEXT RECORD
066200         AT END
066300             MOVE '10' TO WS-ACCTFILE-STATUS
066400     END-READ.
066500     IF WS-ACCTFILE-STATUS = '00'
066600         ADD 1 TO WK-ACCOUNT-COUNT
066700         SET WK-ACCT-DIR-IDX TO WK-ACCOUNT-COUNT
066800         MOVE UA-USER-ID TO WK-DIR-USER-ID(WK-ACCT-DIR-IDX)
066900         MOVE WK-ACCT-REL-KEY TO WK-DIR-ACCT-REL(WK-ACCT-DIR-IDX)
067000         ADD 1 TO WK-ACCT-REL-KEY
067100     END-IF.
067200 735-EXIT.
067300     EXIT.
067400*
067500******************************************************************
067600*    800-INIT-REPORT
067700******************************************************************
067800 800-INIT-REPORT.
067900     MOVE CURRENT-YEAR   TO RPT-YY.
068000     MOVE CURRENT-MONTH  TO RPT-MM.
068100     MOVE CURRENT-DAY    TO RPT-DD.
068200     WRITE TRADE-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
068300     WRITE TRADE-RPT-RECORD FROM RPT-COL-HDR1 AFTER 2.
068400     WRITE TRADE-RPT-RECORD FROM RPT-COL-HDR2 AFTER 1.
068500 800-EXIT.
068600     EXIT.
068700*
068800******************************************************************
068900*    850-REPORT-TRAN-STATS -- ONE DETAIL LINE PER CONTROL-BREAK
069000*    TABLE ENTRY, IN FIRST-SEEN ORDER, THEN THE GRAND-TOTAL LINE.
069100******************************************************************
069200 850-REPORT-TRAN-STATS.
069300     PERFORM 855-WRITE-MKT-DETAIL THRU 855-EXIT
069400         VARYING WK-MKT-TOT-IDX FROM 1 BY 1
069500         UNTIL WK-MKT-TOT-IDX > WK-MKT-TOT-COUNT.
069600*
069700     MOVE WK-GRAND-FILLED   TO RPT-GT-ORDERS-FILLED.
069800     MOVE WK-GRAND-REJECTED TO RPT-GT-ORDERS-REJ.
069900     MOVE WK-GRAND-SHARES   TO RPT-GT-SHARES-TRADED.
070000     MOVE WK-GRAND-COST     TO RPT-GT-GROSS-COST.
070100     WRITE TRADE-RPT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
070200 850-EXIT.
070300     EXIT.
070400 855-WRITE-MKT-DETAIL.
070500     MOVE WK-MT-MARKET-ID(WK-MKT-TOT-IDX)     TO RPT-MD-MARKET-ID.
070600     MOVE WK-MT-ORDERS-FILLED(WK-MKT-TOT-IDX)  TO RPT-MD-ORDERS-FILLED.
070700     MOVE WK-MT-ORDERS-REJ(WK-MKT-TOT-IDX)     TO RPT-MD-ORDERS-REJ.
070800     MOVE WK-MT-SHARES-TRADED(WK-MKT-TOT-IDX)  TO RPT-MD-SHARES-TRADED.
070900     MOVE WK-MT-GROSS-COST(WK-MKT-TOT-IDX)     TO RPT-MD-GROSS-COST.
071000     MOVE WK-MT-ENDING-PRICE(WK-MKT-TOT-IDX)   TO RPT-MD-ENDING-PRICE.
071100     WRITE TRADE-RPT-RECORD FROM RPT-MARKET-DETAIL.
071200*
071300     ADD WK-MT-ORDERS-FILLED(WK-MKT-TOT-IDX) TO WK-GRAND-FILLED.
071400     ADD WK-MT-ORDERS-REJ(WK-MKT-TOT-IDX)    TO WK-GRAND-REJECTED.
071500     ADD WK-MT-SHARES-TRADED(WK-MKT-TOT-IDX) TO WK-GRAND-SHARES.
071600     ADD WK-MT-GROSS-COST(WK-MKT-TOT-IDX)    TO WK-GRAND-COST.
071700 855-EXIT.
071800     EXIT.
071900*
072000******************************************************************
072100*    900-CLOSE-FILES
072200******************************************************************
072300 900-CLOSE-FILES.
072400     CLOSE ORDER-REQUEST-FILE
072500           MARKET-STATE-FILE
072600           USER-ACCOUNT-FILE
072700           LEDGER-TRANSACTION-FILE
072800           TRADE-SUMMARY-REPORT.
072900 900-EXIT.
073000     EXIT.
073100*
073200******************************************************************
073300*    995-FATAL-ORDER-STATE -- 04/02/07 DMP LMK-2505.  OVL-VALID    *
073400*    CAME BACK FROM ORDRVAL NEITHER 'Y' NOR 'N' -- THE ONLY TWO    *
073500*    LEGAL RESOLUTIONS OF AN ORDER IN THIS BATCH (FILLED OR        *
073600*    REJECTED).  THIS IS NOT A BUSINESS REJECT, IT IS A PROGRAM    *
073700*    BUG SOMEWHERE BETWEEN THE TWO MODULES -- CLOSE WHAT FILES ARE *
073800*    OPEN AND STOP THE JOB WITH A NON-ZERO RETURN CODE RATHER THAN *
073900*    POST A LEDGER LINE NOBODY ASKED FOR.                          *
074000******************************************************************
074100 995-FATAL-ORDER-STATE.
074200     DISPLAY 'TRADEBAT FATAL -- ILLEGAL ORDER-STATE RETURNED BY '
074300             'ORDRVAL, OVL-VALID=' WK-OVL-VALID
074400             ' FOR USER ' OR-USER-ID ' MARKET ' OR-MARKET-ID.
074500     MOVE 16 TO RETURN-CODE.
074600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
074700     STOP RUN.
074800 995-EXIT.
074900     EXIT.
