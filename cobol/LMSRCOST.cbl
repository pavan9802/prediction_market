000100******************************************************************  LMK1014
000200* LICENSED MATERIALS - PROPERTY OF LEDGER MARKETS INC.            *  LMK1014
000300* ALL RIGHTS RESERVED                                             *  LMK1014
000400******************************************************************  LMK1014
000500* PROGRAM:  LMSRCOST                                              *  LMK1014
000600*                                                                 *
000700* AUTHOR :  R. J. LUTZ                                            *  LMK1014
000800*                                                                 *
000900* COMPUTES THE LMSR (LOGARITHMIC MARKET SCORING RULE) COST AND    *
001000* PRICE FOR A BINARY-OUTCOME PREDICTION MARKET.  CALLED ONCE PER  *
001100* ACCEPTED ORDER BY TRADEBAT, STEP 4 AND STEP 8 OF THE MAIN LOOP. *
001200*                                                                 *
001300* GIVEN THE PRE-TRADE YES/NO SHARE POOLS, THE LIQUIDITY PARAMETER *
001400* B, THE OUTCOME BEING TRADED AND THE REQUESTED QUANTITY, RETURNS *
001500* THE EXACT FILL COST (COST-AFTER MINUS COST-BEFORE) AND THE      *
001600* RESULTING POST-TRADE YES PRICE.                                 *
001700*                                                                 *
001800* THIS SHOP'S COMPILER HAS NO INTRINSIC EXPONENTIAL OR NATURAL-LOG *
001900* FUNCTION, SO 600-EXP-FN AND 650-LN-FN BELOW ARE OUR OWN FLOATING *
002000* -POINT SERIES ROUTINES.  SEE THE COMMENTS ON EACH FOR THE       *
002100* RANGE-REDUCTION TRICK USED TO KEEP THE SERIES SHORT.            *
002200******************************************************************  LMK1014
002300 IDENTIFICATION DIVISION.                                            LMK1014
002400 PROGRAM-ID.     LMSRCOST.                                           LMK1014
002500 AUTHOR.         R. J. LUTZ.                                         LMK1014
002600 INSTALLATION.   LEDGER MARKETS INC. -- BATCH SETTLEMENT UNIT.
002700 DATE-WRITTEN.   03/02/91.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000*
003100* CHANGE LOG
003200* ----------
003300*    03/02/91 RJL LMK-1014  INITIAL WRITE-UP.  COST AND PRICE
003400*                 CALLED SEPARATELY FROM TRADEBAT AT THAT TIME.
003500*    09/14/91 RJL LMK-1040  FOLDED PRICE CALL INTO COST CALL SO
003600*                 TRADEBAT MAKES ONE CALL PER ORDER, NOT TWO.
003700*    04/03/92 RJL LMK-1102  600-EXP-FN RANGE-REDUCTION ADDED --
003800*                 TAYLOR SERIES ALONE BLEW UP FOR LOW-LIQUIDITY
003900*                 MARKETS (SMALL B, LARGE Y/B).
004000*    11/18/93 DMP LMK-1230  650-LN-FN SWITCHED FROM THE LN(1+U)
004100*                 SERIES TO THE ARCTANH FORM -- CONVERGED TOO
004200*                 SLOWLY NEAR U=1 FOR WIDE MARKETS.
004300*    02/09/95 RJL LMK-1310  ROUNDING ON THE FINAL FIXED-DECIMAL
004400*                 CONVERSION CHANGED TO NEAREST-EVEN PER THE
004500*                 SETTLEMENT GROUP'S BANKER'S-ROUNDING STANDARD.
004600*    01/22/99 DMP LMK-1998  Y2K SWEEP -- NO TWO-DIGIT YEAR FIELDS
004700*                 IN THIS PROGRAM, CERTIFIED CLEAN, NO CODE CHANGE.
004800*    06/30/01 RJL LMK-2062  WK-ITER-CTL WIDENED, 40-TERM SERIES
004900*                 WAS TRIPPING THE OLD PIC 99 LIMIT ON COLD
005000*                 MARKETS.
005100*    03/11/04 DMP LMK-2211  ADDED WK-HALVE-COUNT UPPER BOUND CHECK
005200*                 -- A MALFORMED LIQUIDITY-B OF ZERO WAS LOOPING.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-390.
005700 OBJECT-COMPUTER.  IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400******************************************************************
006500*    SHARE-POOL WORKING TABLE -- REDEFINED BOTH AS AN OCCURS-2
006600*    TABLE (SO 520-FIND-MAX CAN PERFORM A PLAIN TABLE SEARCH FOR
006700*    THE LARGER OF THE TWO POOLS) AND AS NAMED Y/N FIELDS FOR
006800*    READABILITY ELSEWHERE.
006900******************************************************************
007000 01  WK-SHARE-PAIR.
007100     05  WK-SHARE-ENTRY          PIC 9(09) OCCURS 2 TIMES.
007200 01  WK-SHARE-PAIR-NAMED REDEFINES WK-SHARE-PAIR.
007300     05  WK-SHARE-Y              PIC 9(09).
007400     05  WK-SHARE-N              PIC 9(09).
007500*
007600 01  WK-WORK-FIELDS.
007700     05  WK-SUB                  PIC 9(01)        COMP    VALUE 0.
007800     05  WK-MAX-VALUE            PIC 9(09)        VALUE 0.
007900     05  WK-B                    PIC 9(05)V9(02)  COMP-3  VALUE 0.
008000     05  WK-Y2                   PIC 9(09)        VALUE 0.
008100     05  WK-N2                   PIC 9(09)        VALUE 0.
008200*
008300******************************************************************
008400*    FLOATING-POINT WORK AREA -- COMP-2 IS USED ONLY FOR THE
008500*    TRANSCENDENTAL STEPS BELOW.  EVERY STORED SHARE, COST AND
008600*    PRICE VALUE IS FIXED DECIMAL; THE COMP-2 FIELDS NEVER LEAVE
008700*    THIS PROGRAM.
008800******************************************************************
008900 01  WK-FLOAT-FIELDS.
009000     05  WK-Y-OVER-B             COMP-2 VALUE 0.
009100     05  WK-N-OVER-B             COMP-2 VALUE 0.
009200     05  WK-M                    COMP-2 VALUE 0.
009300     05  WK-EXP-Y                COMP-2 VALUE 0.
009400     05  WK-EXP-N                COMP-2 VALUE 0.
009500     05  WK-SUM-OF-EXPS          COMP-2 VALUE 0.
009600     05  WK-LN-OF-SUM            COMP-2 VALUE 0.
009700     05  WK-COST-RESULT          COMP-2 VALUE 0.
009750     05  WK-COST-BEFORE          COMP-2 VALUE 0.
009800     05  WK-COST-AFTER           COMP-2 VALUE 0.
009900     05  WK-PRICE-FLOAT          COMP-2 VALUE 0.
010000*
010100******************************************************************
010200*    600-EXP-FN WORK AREA.  EXP(X) IS COMPUTED FOR X <= 0 BY
010300*    HALVING X UNTIL ABS(X) <= 0.25 (A SHORT TAYLOR SERIES IS
010400*    ACCURATE THERE TO WELL PAST OUR 8-DECIMAL TARGET), THEN
010500*    SQUARING THE RESULT BACK UP ONCE PER HALVING STEP, SINCE
010600*    EXP(X) = EXP(X/2) ** 2.
010700******************************************************************
010800 01  WK-EXP-FIELDS.
010900     05  WK-EXP-ARG              COMP-2 VALUE 0.
011000     05  WK-EXP-REDUCED          COMP-2 VALUE 0.
011100     05  WK-EXP-TERM             COMP-2 VALUE 0.
011200     05  WK-EXP-SUM              COMP-2 VALUE 0.
011300     05  WK-HALVE-COUNT          PIC S9(4) COMP VALUE 0.
011400     05  WK-EXP-RESULT           COMP-2 VALUE 0.
011500*
011600******************************************************************
011700*    650-LN-FN WORK AREA.  THE LOG-SUM-EXP ARGUMENT IS ALWAYS IN
011800*    [1,2) (ONE TERM IS EXP(0) = 1, THE OTHER IS <= 1), SO
011900*    LN(X) = 2 * ARCTANH( (X-1)/(X+1) ) CONVERGES IN A HANDFUL OF
012000*    TERMS -- NO RANGE REDUCTION NEEDED HERE.
012100******************************************************************
012200 01  WK-LN-FIELDS.
012300     05  WK-LN-ARG               COMP-2 VALUE 0.
012400     05  WK-LN-Z                 COMP-2 VALUE 0.
012500     05  WK-LN-Z-POWER           COMP-2 VALUE 0.
012600     05  WK-LN-TERM              COMP-2 VALUE 0.
012700     05  WK-LN-SUM               COMP-2 VALUE 0.
012800     05  WK-LN-RESULT            COMP-2 VALUE 0.
012900*
013000******************************************************************
013100*    SERIES ITERATION CONTROL -- COMP BINARY COUNTERS, NOT ZONED,
013200*    PER SHOP STANDARD FOR ANYTHING THAT ONLY EVER HOLDS A LOOP
013300*    SUBSCRIPT OR TERM NUMBER.
013400******************************************************************
013500 01  WK-ITER-CTL                 PIC S9(4) COMP VALUE 0.
013600 01  WK-ITER-CTL-ALPHA REDEFINES WK-ITER-CTL PIC XX.
013700*
013800 01  WK-RETURN-CODE-FIELD        PIC S9(4) COMP VALUE 0.
013900 01  WK-RETURN-CODE-ALPHA REDEFINES WK-RETURN-CODE-FIELD PIC XX.
014000*
014100 LINKAGE SECTION.
014200******************************************************************
014300*    CALLING SEQUENCE (FROM TRADEBAT):
014400*        CALL 'LMSRCOST' USING LMC-PARMS.
014500*    LMC-YES-SHARES / LMC-NO-SHARES ARE THE PRE-TRADE POOLS.
014600*    LMC-OUTCOME / LMC-QUANTITY IDENTIFY THE FILL BEING PRICED.
014700*    LMC-FILL-COST / LMC-POST-PRICE ARE RETURNED, ROUNDED
014800*    NEAREST-EVEN TO THE FIXED 8-DECIMAL MONEY REPRESENTATION.
014900******************************************************************
015000 01  LMC-PARMS.
015100     05  LMC-YES-SHARES          PIC 9(09).
015200     05  LMC-NO-SHARES           PIC 9(09).
015300     05  LMC-LIQUIDITY-B         PIC 9(05)V9(02) COMP-3.
015400     05  LMC-OUTCOME             PIC X(03).
015500     05  LMC-QUANTITY            PIC 9(07).
015600     05  LMC-FILL-COST           PIC S9(09)V9(08) COMP-3.
015700     05  LMC-POST-PRICE          PIC 9(01)V9(08) COMP-3.
015800     05  LMC-RETURN-CODE         PIC S9(04) COMP.
015900     05  FILLER                  PIC X(10).
016000*
016100******************************************************************
016200 PROCEDURE DIVISION USING LMC-PARMS.
016300******************************************************************
016400*
016500 000-MAIN-LINE.
016600     MOVE 0 TO LMC-RETURN-CODE.
016700     MOVE LMC-LIQUIDITY-B TO WK-B.
016800     IF WK-B NOT > 0
016900         MOVE -1 TO LMC-RETURN-CODE
017000         GO TO 000-EXIT
017100     END-IF.
017200*
017300     MOVE LMC-YES-SHARES TO WK-SHARE-Y.
017400     MOVE LMC-NO-SHARES  TO WK-SHARE-N.
017500     PERFORM 500-COST-AT-CURRENT-POOLS THRU 500-EXIT.
017600     MOVE WK-COST-RESULT TO WK-COST-BEFORE.
017700*
017800     MOVE LMC-YES-SHARES TO WK-Y2.
017900     MOVE LMC-NO-SHARES  TO WK-N2.
018000     IF LMC-OUTCOME = 'YES'
018100         ADD LMC-QUANTITY TO WK-Y2
018200     ELSE
018300         ADD LMC-QUANTITY TO WK-N2
018400     END-IF.
018500     MOVE WK-Y2 TO WK-SHARE-Y.
018600     MOVE WK-N2 TO WK-SHARE-N.
018700     PERFORM 500-COST-AT-CURRENT-POOLS THRU 500-EXIT.
018800     MOVE WK-COST-RESULT TO WK-COST-AFTER.
018900*
019000     PERFORM 530-PRICE-AFTER-TRADE THRU 530-EXIT.
019100*
019200     COMPUTE LMC-FILL-COST ROUNDED MODE IS NEAREST-EVEN =
019300             WK-COST-AFTER - WK-COST-BEFORE.
019400     COMPUTE LMC-POST-PRICE ROUNDED MODE IS NEAREST-EVEN =
019450             WK-PRICE-FLOAT.
019500     GOBACK.
019600 000-EXIT.
019700     EXIT.
019800*
021500******************************************************************
021600*    500-COST-AT-CURRENT-POOLS
021700*    COST(Y,N,B) = B * LN( EXP(Y/B-M) + EXP(N/B-M) ) + B*M
021800*    WHERE M = MAX(Y,N)/B.  RESULT LEFT IN WK-COST-RESULT -- THE
021850*    CALLER MOVES IT TO WK-COST-BEFORE OR WK-COST-AFTER AS NEEDED,
021880*    SINCE THIS PARAGRAPH IS PERFORMED TWICE PER ORDER (ONCE AT
021890*    THE PRE-TRADE POOLS, ONCE AT THE POST-TRADE POOLS).
021900******************************************************************
022000 500-COST-AT-CURRENT-POOLS.
022100     PERFORM 520-FIND-MAX THRU 520-EXIT.
022200     COMPUTE WK-Y-OVER-B = WK-SHARE-Y / WK-B.
022300     COMPUTE WK-N-OVER-B = WK-SHARE-N / WK-B.
022400     COMPUTE WK-M = WK-MAX-VALUE / WK-B.
022500*
022600     MOVE WK-Y-OVER-B TO WK-EXP-ARG.
022700     SUBTRACT WK-M FROM WK-EXP-ARG.
022800     PERFORM 600-EXP-FN THRU 600-EXIT.
022900     MOVE WK-EXP-RESULT TO WK-EXP-Y.
023000*
023100     MOVE WK-N-OVER-B TO WK-EXP-ARG.
023200     SUBTRACT WK-M FROM WK-EXP-ARG.
023300     PERFORM 600-EXP-FN THRU 600-EXIT.
023400     MOVE WK-EXP-RESULT TO WK-EXP-N.
023500*
023600     ADD WK-EXP-Y WK-EXP-N GIVING WK-SUM-OF-EXPS.
023700     MOVE WK-SUM-OF-EXPS TO WK-LN-ARG.
023800     PERFORM 650-LN-FN THRU 650-EXIT.
023900     MOVE WK-LN-RESULT TO WK-LN-OF-SUM.
024000*
024100     COMPUTE WK-COST-RESULT =
024200             (WK-B * WK-LN-OF-SUM) + (WK-B * WK-M).
024300 500-EXIT.
024400     EXIT.
024500*
024600******************************************************************
024700*    520-FIND-MAX -- LINEAR SEARCH OF THE TWO-ENTRY SHARE-POOL
024800*    TABLE.  TWO ENTRIES DO NOT NEED A TABLE SEARCH, BUT WE KEEP
024900*    THE SAME SEARCH-A-TABLE IDIOM USED ELSEWHERE IN THIS SHOP'S
025000*    CONTROL-BREAK CODE SO THE NEXT PROGRAMMER RECOGNISES THE
025100*    SHAPE.
025200******************************************************************
025300 520-FIND-MAX.
025400     MOVE WK-SHARE-ENTRY(1) TO WK-MAX-VALUE.
025500     PERFORM 525-COMPARE-ENTRY THRU 525-EXIT
025600         VARYING WK-SUB FROM 2 BY 1 UNTIL WK-SUB > 2.
025700 520-EXIT.
025800     EXIT.
025900 525-COMPARE-ENTRY.
026000     IF WK-SHARE-ENTRY(WK-SUB) > WK-MAX-VALUE
026100         MOVE WK-SHARE-ENTRY(WK-SUB) TO WK-MAX-VALUE
026200     END-IF.
026300 525-EXIT.
026400     EXIT.
026500*
026600******************************************************************
026700*    530-PRICE-AFTER-TRADE
026800*    PRICE(Y,N,B) = EXP(Y/B-M) / (EXP(Y/B-M)+EXP(N/B-M)), AT THE
026900*    POST-TRADE POOLS (WK-Y2/WK-N2, ALREADY MOVED INTO
027000*    WK-SHARE-Y/WK-SHARE-N BY 000-MAIN-LINE BEFORE THIS RUNS).
027100******************************************************************
027200 530-PRICE-AFTER-TRADE.
027300     MOVE WK-Y2 TO WK-SHARE-Y.
027400     MOVE WK-N2 TO WK-SHARE-N.
027500     PERFORM 520-FIND-MAX THRU 520-EXIT.
027600     COMPUTE WK-Y-OVER-B = WK-SHARE-Y / WK-B.
027700     COMPUTE WK-N-OVER-B = WK-SHARE-N / WK-B.
027800     COMPUTE WK-M = WK-MAX-VALUE / WK-B.
027900*
028000     MOVE WK-Y-OVER-B TO WK-EXP-ARG.
028100     SUBTRACT WK-M FROM WK-EXP-ARG.
028200     PERFORM 600-EXP-FN THRU 600-EXIT.
028300     MOVE WK-EXP-RESULT TO WK-EXP-Y.
028400*
028500     MOVE WK-N-OVER-B TO WK-EXP-ARG.
028600     SUBTRACT WK-M FROM WK-EXP-ARG.
028700     PERFORM 600-EXP-FN THRU 600-EXIT.
028800     MOVE WK-EXP-RESULT TO WK-EXP-N.
028900*
029000     ADD WK-EXP-Y WK-EXP-N GIVING WK-SUM-OF-EXPS.
029100     COMPUTE WK-PRICE-FLOAT = WK-EXP-Y / WK-SUM-OF-EXPS.
029200 530-EXIT.
029300     EXIT.
029400*
029500******************************************************************
029600*    600-EXP-FN -- EXP(WK-EXP-ARG), WK-EXP-ARG <= 0 ALWAYS (ONE
029700*    OF THE TWO CALLS ABOVE HAS ARG = 0 EXACTLY; THE OTHER IS
029800*    STRICTLY NEGATIVE).  RESULT IN WK-EXP-RESULT.
029900*
030000*    IF THE ARGUMENT IS BELOW -40, THE TRUE RESULT IS SMALLER
030100*    THAN OUR 8-DECIMAL MONEY PRECISION CAN EVER SEE AGAINST THE
030200*    OTHER TERM IN THE SUM (WHICH IS AT LEAST 1), SO WE SHORT-
030300*    CIRCUIT TO ZERO RATHER THAN HALVE DOZENS OF TIMES FOR
030400*    NOTHING.
030500******************************************************************
030600 600-EXP-FN.
030700     IF WK-EXP-ARG < -40
030800         MOVE 0 TO WK-EXP-RESULT
030900         GO TO 600-EXIT
031000     END-IF.
031100*
031200     MOVE WK-EXP-ARG TO WK-EXP-REDUCED.
031300     MOVE 0 TO WK-HALVE-COUNT.
031400     PERFORM 610-HALVE-ARGUMENT THRU 610-EXIT
031500         UNTIL WK-EXP-REDUCED >= -0.25.
031600*
031700     MOVE 1 TO WK-EXP-SUM.
031800     MOVE 1 TO WK-EXP-TERM.
031900     PERFORM 620-TAYLOR-TERM THRU 620-EXIT
032000         VARYING WK-ITER-CTL FROM 1 BY 1 UNTIL WK-ITER-CTL > 25.
032100*
032200     MOVE WK-EXP-SUM TO WK-EXP-RESULT.
032300     PERFORM 630-SQUARE-BACK-UP THRU 630-EXIT
032400         VARYING WK-ITER-CTL FROM 1 BY 1
032500         UNTIL WK-ITER-CTL > WK-HALVE-COUNT.
032600 600-EXIT.
032700     EXIT.
032800*
032900 610-HALVE-ARGUMENT.
033000     COMPUTE WK-EXP-REDUCED = WK-EXP-REDUCED / 2.
033100     ADD 1 TO WK-HALVE-COUNT.
033200     IF WK-HALVE-COUNT > 60
033300*        MALFORMED LIQUIDITY-B (SEE LMK-2211) -- BAIL OUT RATHER
033400*        THAN LOOP FOREVER ON A ZERO OR NEGATIVE ARGUMENT.
033500         MOVE -0.25 TO WK-EXP-REDUCED
033600     END-IF.
033700 610-EXIT.
033800     EXIT.
033900*
034000******************************************************************
034100*    620-TAYLOR-TERM -- ACCUMULATES EXP(WK-EXP-REDUCED) AS THE
034200*    SERIES 1 + X + X**2/2! + X**3/3! + ... .  AT 25 TERMS AND
034300*    ABS(X) <= 0.25 THE REMAINDER IS WELL PAST 8 DECIMAL PLACES.
034400******************************************************************
034500 620-TAYLOR-TERM.
034600     COMPUTE WK-EXP-TERM = WK-EXP-TERM * WK-EXP-REDUCED
034700             / WK-ITER-CTL.
034800     ADD WK-EXP-TERM TO WK-EXP-SUM.
034900 620-EXIT.
035000     EXIT.
035100*
035200 630-SQUARE-BACK-UP.
035300     COMPUTE WK-EXP-RESULT = WK-EXP-RESULT * WK-EXP-RESULT.
035400 630-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800*    650-LN-FN -- LN(WK-LN-ARG), WK-LN-ARG ALWAYS IN [1,2) FOR
035900*    OUR CALLERS.  USES LN(X) = 2*ARCTANH( (X-1)/(X+1) ),
036000*    ARCTANH(Z) = Z + Z**3/3 + Z**5/5 + ... .  Z IS AT MOST 1/3
036100*    HERE SO 12 TERMS IS MORE THAN ENOUGH FOR 8 DECIMAL PLACES.
036200*    RESULT IN WK-LN-RESULT.
036300******************************************************************
036400 650-LN-FN.
036500     COMPUTE WK-LN-Z = (WK-LN-ARG - 1) / (WK-LN-ARG + 1).
036600     MOVE WK-LN-Z TO WK-LN-Z-POWER.
036700     MOVE WK-LN-Z TO WK-LN-SUM.
036800     PERFORM 660-ARCTANH-TERM THRU 660-EXIT
036900         VARYING WK-ITER-CTL FROM 1 BY 1 UNTIL WK-ITER-CTL > 12.
037000     COMPUTE WK-LN-RESULT = WK-LN-SUM * 2.
037100 650-EXIT.
037200     EXIT.
037300*
037400 660-ARCTANH-TERM.
037500     COMPUTE WK-LN-Z-POWER = WK-LN-Z-POWER * WK-LN-Z * WK-LN-Z.
037600     COMPUTE WK-LN-TERM = WK-LN-Z-POWER / ((2 * WK-ITER-CTL) + 1).
037700     ADD WK-LN-TERM TO WK-LN-SUM.
037800 660-EXIT.
037900     EXIT.
