000100******************************************************************
000200*    COPYBOOK:  USRACCT
000300*    DESCRIPTION:  USER-ACCOUNT RECORD -- ONE PER TRADING
000400*                  ACCOUNT.  ACCTFILE IS ORGANIZED RELATIVE AND
000500*                  IS KEYED OFF UA-USER-ID THROUGH THE ACCOUNT
000600*                  DIRECTORY TABLE (SEE TRADEBAT 160-FIND-ACCT).
000700*
000800*    UA-CACHED-BALANCE IS THE INCREMENTALLY-MAINTAINED BALANCE.
000900*    IT IS RECONCILED AGAINST THE LEDGER BY THE SECOND JOB STEP,
001000*    BALRECON -- SEE THAT PROGRAM FOR THE AUTHORITATIVE FULL-SCAN
001100*    BALANCE.
001200*
001300*    MAINTENANCE LOG
001400*    ----------------
001500*    1991-03-02 RJL TICKET LMK-1014  INITIAL LAYOUT
001600******************************************************************
001700 01  USER-ACCOUNT-REC.
001800     05  UA-USER-ID              PIC X(10).
001900     05  UA-CACHED-BALANCE       PIC S9(09)V9(08) COMP-3.
002000     05  FILLER                  PIC X(20).
