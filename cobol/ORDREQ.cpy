000100******************************************************************
000200*    COPYBOOK:  ORDREQ
000300*    DESCRIPTION:  INCOMING TRADE ORDER REQUEST, ONE PER LINE ON
000400*                  THE ORDRFILE BATCH INPUT.  BUILT BY THE WEB
000500*                  ORDER-ENTRY FRONT END, NOT BY THIS SHOP.
000600*
000700*    RECORD IS LINE SEQUENTIAL, 70 BYTES, NO FILLER SLACK --
000800*    EVERY BYTE IN THE 70 IS ACCOUNTED FOR BY THE FIVE FIELDS
000900*    BELOW, SO THIS LAYOUT CARRIES NO TRAILING FILLER.
001000*
001100*    MAINTENANCE LOG
001200*    ----------------
001300*    1991-03-02 RJL TICKET LMK-1014  INITIAL LAYOUT
001400*    1999-11-08 DMP TICKET LMK-2207  NONCE FIELD WIDENED TO X(40)
001500*                   TO MATCH THE ORDER-ENTRY SYSTEM'S IDEMPOTENCY
001600*                   TOKEN LENGTH.  NOT USED FOR DEDUP IN THIS JOB.
001700******************************************************************
001800 01  ORDER-REQUEST-REC.
001900     05  OR-USER-ID              PIC X(10).
002000     05  OR-MARKET-ID            PIC X(10).
002100     05  OR-OUTCOME              PIC X(03).
002200     05  OR-QUANTITY             PIC 9(07).
002300     05  OR-NONCE                PIC X(40).
