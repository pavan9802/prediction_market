000100******************************************************************
000200*    COPYBOOK:  MKTSTAT
000300*    DESCRIPTION:  MARKET-STATE RECORD -- ONE PER PREDICTION
000400*                  MARKET.  MKTFILE IS ORGANIZED RELATIVE AND
000500*                  IS KEYED OFF MS-MARKET-ID THROUGH THE MARKET
000600*                  DIRECTORY TABLE BUILT BY TRADEBAT AT 150-
000700*                  FIND-MARKET (SEE TRADEBAT WORKING-STORAGE).
001000*
001100*    MAINTENANCE LOG
001200*    ----------------
001300*    1991-03-02 RJL TICKET LMK-1014  INITIAL LAYOUT
001400*    1995-07-19 RJL TICKET LMK-1580  ADDED MS-STATUS 88-LEVELS
001500*                   SO THE OPEN/RESOLVED CHECK READS AS A
001600*                   CONDITION NAME INSTEAD OF A LITERAL COMPARE.
001650*    2007-04-02 DMP TICKET LMK-2504  MS-OPEN IS NOW ACTUALLY
001660*                   TESTED -- TRADEBAT 300-VALIDATE-ORDER MOVES IT
001670*                   INTO OVL-MARKET-OPEN ON EVERY CALL TO ORDRVAL,
001680*                   WHICH REJECTS A RESOLVED MARKET BEFORE PRICING.
001700******************************************************************
001800 01  MARKET-STATE-REC.
001900     05  MS-MARKET-ID            PIC X(10).
002000     05  MS-YES-SHARES           PIC 9(09).
002100     05  MS-NO-SHARES            PIC 9(09).
002200     05  MS-LIQUIDITY-B          PIC 9(05)V9(02) COMP-3.
002300     05  MS-CURRENT-PRICE        PIC 9(01)V9(08) COMP-3.
002400     05  MS-STATUS               PIC X(08).
002500         88  MS-OPEN                 VALUE 'OPEN    '.
002600         88  MS-RESOLVED              VALUE 'RESOLVED'.
002700     05  FILLER                  PIC X(20).
