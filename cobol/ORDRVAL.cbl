000100******************************************************************  LMK1014
000200* LICENSED MATERIALS - PROPERTY OF LEDGER MARKETS INC.            *  LMK1014
000300* ALL RIGHTS RESERVED                                             *  LMK1014
000400******************************************************************  LMK1014
000500* PROGRAM:  ORDRVAL                                               *  LMK1014
000600*                                                                 *
000700* AUTHOR :  R. J. LUTZ                                            *
000800*                                                                 *
000900* GATE-KEEPS AN INCOMING TRADE ORDER AGAINST THE MARKET AND USER  *
001000* STATE TRADEBAT HAS ALREADY LOOKED UP (150-FIND-MARKET / 160-    *
001100* FIND-ACCT), BEFORE TRADEBAT WILL CALL LMSRCOST FOR THE EXACT    *
001200* FILL PRICE.  EVERY CHECK BELOW RUNS REGARDLESS OF WHETHER AN    *
001300* EARLIER ONE FAILED -- WE WANT THE FULL LIST OF WHAT IS WRONG ON *
001400* THE REJECTED-LEDGER LINE, NOT JUST THE FIRST THING WE TRIPPED   *
001500* OVER -- EXCEPT THE BALANCE CHECK, WHICH ONLY MEANS ANYTHING IF  *
001600* EVERYTHING ELSE PASSED, SO IT IS SKIPPED ENTIRELY OTHERWISE.    *
001700*                                                                 *
001800* CHANGE LOG                                                     *
001900* ----------                                                      *
002000*    03/02/91 RJL LMK-1014  INITIAL WRITE-UP -- FIELD PRESENCE,   *
002100*                 QUANTITY RANGE AND OUTCOME CHECKS ONLY.          *
002200*    07/19/91 RJL LMK-1033  ADDED THE ESTIMATED-COST / BALANCE     *
002300*                 CHECK (VALOR-6) -- EARLIER CUT LET THROUGH       *
002400*                 ORDERS NO ACCOUNT COULD EVER COVER.              *
002500*    02/14/94 DMP LMK-1245  REASONS NOW SEMICOLON-JOINED INTO ONE  *
002600*                 STRING INSTEAD OF OVERWRITING EACH OTHER -- THE  *
002700*                 SETTLEMENT DESK COULD ONLY EVER SEE THE LAST     *
002800*                 FAILURE ON THE REJECT LINE.                      *
002900*    01/22/99 DMP LMK-1998  Y2K SWEEP -- NO TWO-DIGIT YEAR FIELDS  *
003000*                 IN THIS PROGRAM, CERTIFIED CLEAN, NO CODE        *
003100*                 CHANGE.                                         *
003200*    10/03/03 RJL LMK-2190  ADDED THE ORDER-TYPE CHECK (VALOR-5)   *
003300*                 AHEAD OF THE COST ESTIMATE -- LIMIT-ORDER FIELDS *
003400*                 ARE NOT CARRIED BY THIS BATCH'S ORDER-REQUEST    *
003500*                 RECORD, SO ANY ORDER TYPE BUT MARKET IS REJECTED.*
003510*    04/02/07 DMP LMK-2504  ADDED OVL-MARKET-OPEN AND THE RESOLVED- *
003520*                 MARKET REJECT IN 200-CHECK-MARKET-FOUND -- AN     *
003530*                 AUDIT FINDING SHOWED RESOLVED MARKETS WERE        *
003540*                 STILL BEING TRADED AGAINST BECAUSE NOTHING EVER   *
003550*                 LOOKED AT MS-STATUS ONCE A MARKET WAS LOCATED.    *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     ORDRVAL.
003900 AUTHOR.         R. J. LUTZ.
004000 INSTALLATION.   LEDGER MARKETS INC. -- BATCH SETTLEMENT UNIT.
004100 DATE-WRITTEN.   03/02/91.
004200 DATE-COMPILED.
004300 SECURITY.       NON-CONFIDENTIAL.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-390.
004800 OBJECT-COMPUTER.  IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WK-CONSTANTS.
005600     05  WK-MIN-QUANTITY         PIC 9(07)       VALUE 1.
005700     05  WK-MAX-QUANTITY         PIC 9(07)       VALUE 1000000.
005800     05  WK-MIN-COST             PIC 9(09)V9(08) COMP-3
005900                                  VALUE 0.01000000.
006000     05  WK-MAX-COST             PIC 9(09)V9(08) COMP-3
006100                                  VALUE 1000000.00000000.
006200     05  WK-SLIPPAGE-FACTOR      PIC 9(01)V9(02) COMP-3
006300                                  VALUE 1.10.
006350*
006360******************************************************************
006370*    WK-CONSTANTS-ALPHA -- RAW-BYTE VIEW OF THE CONSTANTS GROUP,   *
006380*    KEPT FOR THE SAME ABEND-DUMP READABILITY REASON AS THE        *
006390*    -ALPHA REDEFINES ELSEWHERE IN THIS SHOP'S PROGRAMS.           *
006395******************************************************************
006400 01  WK-CONSTANTS-ALPHA REDEFINES WK-CONSTANTS PIC X(27).
006410*
006500 01  WK-WORK-FIELDS.
006600     05  WK-PRIOR-CHECKS-OK      PIC X(01)       VALUE 'Y'.
006700         88  WK-PRIOR-CHECKS-PASSED      VALUE 'Y'.
006800     05  WK-OUTCOME-UPPER        PIC X(03)       VALUE SPACES.
006900     05  WK-EST-COST             PIC 9(09)V9(08) COMP-3 VALUE 0.
006950     05  WK-REASON-LEN           PIC 9(03)       COMP   VALUE 0.
006960     05  WK-APPEND-TEXT          PIC X(60)       VALUE SPACES.
006970*
006980 01  WK-EST-COST-ALPHA REDEFINES WK-EST-COST PIC X(09).
007100*
007200******************************************************************
007300*    WK-EST-COST-EDIT / WK-BALANCE-EDIT -- EDITED NUMERIC VIEWS    *
007400*    SO THE "HAVE <X>, NEED ~<Y>" REJECT TEXT CAN BE BUILT WITH A  *
007500*    PLAIN STRING STATEMENT BELOW -- THE MOVE INTO AN EDITED       *
007600*    PICTURE DOES THE SIGN AND DECIMAL-POINT WORK FOR US.          *
007700******************************************************************
007800 01  WK-EST-COST-EDIT            PIC -(9)9.99.
007900 01  WK-BALANCE-EDIT             PIC -(9)9.99.
008000*
008800 01  WK-RETURN-CODE-FIELD        PIC S9(4) COMP VALUE 0.
008900 01  WK-RETURN-CODE-ALPHA REDEFINES WK-RETURN-CODE-FIELD PIC XX.
009000*
009100 LINKAGE SECTION.
009200******************************************************************
009300*    CALLING SEQUENCE (FROM TRADEBAT):                            *
009400*        CALL 'ORDRVAL' USING OVL-PARMS.                          *
009500*    OVL-ORDER / OVL-MARKET / OVL-ACCOUNT ARE THE RECORDS          *
009600*    TRADEBAT ALREADY HAS IN HAND.  OVL-MARKET-FOUND TELLS US      *
009700*    WHETHER 150-FIND-MARKET ACTUALLY LOCATED THE MARKET (A        *
009800*    "MARKET NOT FOUND" ORDER NEVER REACHES US -- SEE TRADEBAT     *
009900*    100-PROCESS-ORDERS -- BUT WE STILL GUARD ON IT BELOW IN       *
010000*    CASE A FUTURE CALLER SKIPS THAT GATE).  OVL-MARKET-OPEN IS    *
010050*    SET BY TRADEBAT FROM MS-STATUS (MS-OPEN CONDITION NAME, SEE   *
010060*    MKTSTAT COPYBOOK) -- A RESOLVED MARKET IS FOUND BUT NOT       *
010070*    TRADEABLE.  OVL-VALID / OVL-REASON ARE RETURNED.              *
010200******************************************************************
010300 01  OVL-PARMS.
010400     05  OVL-ORDER-REQUEST.
010500         10  OVL-OR-USER-ID      PIC X(10).
010600         10  OVL-OR-MARKET-ID    PIC X(10).
010700         10  OVL-OR-OUTCOME      PIC X(03).
010800         10  OVL-OR-QUANTITY     PIC 9(07).
010900     05  OVL-MARKET-FOUND        PIC X(01).
010950     05  OVL-MARKET-OPEN         PIC X(01).
011000     05  OVL-MS-CURRENT-PRICE    PIC 9(01)V9(08) COMP-3.
011100     05  OVL-UA-CACHED-BALANCE   PIC S9(09)V9(08) COMP-3.
011200     05  OVL-VALID               PIC X(01).
011300     05  OVL-REASON              PIC X(60).
011400     05  OVL-RETURN-CODE         PIC S9(04) COMP.
011500     05  FILLER                  PIC X(10).
011600*
011700******************************************************************
011800 PROCEDURE DIVISION USING OVL-PARMS.
011900******************************************************************
012000*
012100 000-MAIN-LINE.
012200     MOVE 0       TO OVL-RETURN-CODE.
012300     MOVE 'Y'     TO OVL-VALID.
012400     MOVE SPACES  TO OVL-REASON.
012500     MOVE 'Y'     TO WK-PRIOR-CHECKS-OK.
012600*
012700     PERFORM 100-CHECK-REQUIRED-FIELDS THRU 100-EXIT.
012800     PERFORM 200-CHECK-MARKET-FOUND    THRU 200-EXIT.
012900     PERFORM 300-CHECK-QUANTITY-RANGE  THRU 300-EXIT.
013000     PERFORM 400-CHECK-OUTCOME         THRU 400-EXIT.
013100     PERFORM 500-CHECK-ORDER-TYPE      THRU 500-EXIT.
013200     IF WK-PRIOR-CHECKS-PASSED
013300         PERFORM 600-CHECK-ESTIMATED-COST THRU 600-EXIT
013400     END-IF.
013500*
013600     IF OVL-REASON NOT = SPACES
013700         MOVE 'N' TO OVL-VALID
013800     END-IF.
013900     GOBACK.
014000 000-EXIT.
014100     EXIT.
014200*
014300******************************************************************
014400*    900-APPEND-REASON -- ALL SIX CHECKS CALL THIS TO SEMICOLON-   *
014500*    JOIN THEIR FAILURE TEXT INTO OVL-REASON -- THE CALLER MOVES   *
014600*    ITS MESSAGE INTO WK-APPEND-TEXT (WORKING-STORAGE, ABOVE)      *
014700*    FIRST.                                                       *
014800******************************************************************
015200 900-APPEND-REASON.
015300     IF OVL-REASON = SPACES
015400         MOVE WK-APPEND-TEXT TO OVL-REASON
015500     ELSE
015600         INSPECT OVL-REASON TALLYING WK-REASON-LEN
015700             FOR CHARACTERS BEFORE INITIAL SPACES
015800         STRING OVL-REASON(1:WK-REASON-LEN) DELIMITED BY SIZE
015900                '; '                         DELIMITED BY SIZE
016000                WK-APPEND-TEXT               DELIMITED BY SPACE
016100             INTO OVL-REASON
016200     END-IF.
016300 900-EXIT.
016400     EXIT.
016500*
016600******************************************************************
016700*    100-CHECK-REQUIRED-FIELDS -- USER-ID, MARKET-ID, OUTCOME      *
016800*    MUST ALL BE NON-BLANK.                                       *
016900******************************************************************
017000 100-CHECK-REQUIRED-FIELDS.
017100     IF OVL-OR-USER-ID = SPACES OR OVL-OR-MARKET-ID = SPACES
017200             OR OVL-OR-OUTCOME = SPACES
017400         MOVE 'N' TO WK-PRIOR-CHECKS-OK
017500         MOVE 'Required fields missing' TO WK-APPEND-TEXT
017600         PERFORM 900-APPEND-REASON THRU 900-EXIT
017700     END-IF.
017800 100-EXIT.
017900     EXIT.
018000*
018100******************************************************************
018150*    200-CHECK-MARKET-FOUND -- SEE THE LINKAGE-SECTION NOTE ABOVE. *
018160*    A MARKET THAT EXISTS BUT HAS ALREADY RESOLVED IS NOT FOUND-   *
018170*    AND-FAILED, IT IS FOUND-AND-CLOSED -- A SEPARATE REASON, SO   *
018180*    THE SETTLEMENT DESK CAN TELL THE TWO APART ON THE REJECT LINE.*
018300******************************************************************
018400 200-CHECK-MARKET-FOUND.
018500     IF OVL-MARKET-FOUND NOT = 'Y'
018600         MOVE 'N' TO WK-PRIOR-CHECKS-OK
018700         MOVE 'Market not found' TO WK-APPEND-TEXT
018800         PERFORM 900-APPEND-REASON THRU 900-EXIT
018810     ELSE
018820         IF OVL-MARKET-OPEN NOT = 'Y'
018830             MOVE 'N' TO WK-PRIOR-CHECKS-OK
018840             MOVE 'Market is not open' TO WK-APPEND-TEXT
018850             PERFORM 900-APPEND-REASON THRU 900-EXIT
018860         END-IF
018900     END-IF.
019000 200-EXIT.
019100     EXIT.
019200*
019300******************************************************************
019400*    300-CHECK-QUANTITY-RANGE -- 1 TO 1,000,000 WHOLE SHARES.      *
019500******************************************************************
019600 300-CHECK-QUANTITY-RANGE.
019700     IF OVL-OR-QUANTITY < WK-MIN-QUANTITY
019800         MOVE 'N' TO WK-PRIOR-CHECKS-OK
019900         MOVE 'Quantity must be at least 1' TO WK-APPEND-TEXT
020000         PERFORM 900-APPEND-REASON THRU 900-EXIT
020100     ELSE
020200         IF OVL-OR-QUANTITY > WK-MAX-QUANTITY
020300             MOVE 'N' TO WK-PRIOR-CHECKS-OK
020400             MOVE 'Quantity cannot exceed 1,000,000' TO
020500                     WK-APPEND-TEXT
020600             PERFORM 900-APPEND-REASON THRU 900-EXIT
020700         END-IF
020800     END-IF.
020900 300-EXIT.
021000     EXIT.
021100*
021200******************************************************************
021300*    400-CHECK-OUTCOME -- 'YES' OR 'NO ' ONLY, CASE-INSENSITIVE.   *
021400*    THE ORDER-REQUEST FILE IS BUILT UPSTREAM BY THE ORDER-ENTRY   *
021500*    FRONT END, ALWAYS UPPERCASE, BUT WE FOLD IT HERE ANYWAY       *
021600*    SINCE NOTHING GUARANTEES THAT STAYS TRUE FOREVER.             *
021700******************************************************************
021800 400-CHECK-OUTCOME.
021900     MOVE OVL-OR-OUTCOME TO WK-OUTCOME-UPPER.
022000     INSPECT WK-OUTCOME-UPPER CONVERTING
022050             'abcdefghijklmnopqrstuvwxyz' TO
022060             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022100     IF WK-OUTCOME-UPPER NOT = 'YES' AND WK-OUTCOME-UPPER NOT =
022150             'NO '
022200         MOVE 'N' TO WK-PRIOR-CHECKS-OK
022300         MOVE 'Outcome must be YES or NO' TO WK-APPEND-TEXT
022400         PERFORM 900-APPEND-REASON THRU 900-EXIT
022500     END-IF.
022600 400-EXIT.
022700     EXIT.
022800*
022900******************************************************************
023000*    500-CHECK-ORDER-TYPE -- ORDER-REQUEST CARRIES NO ORDER-TYPE   *
023100*    FIELD AT ALL IN THIS SLICE (NO LIMIT-ORDER FIELDS EXIST ON    *
023200*    THE RECORD -- SEE ORDREQ COPYBOOK), WHICH IS THIS BATCH'S WAY *
023300*    OF SAYING "MARKET ORDERS ONLY" -- THE CHECK IS A NO-OP UNTIL  *
023400*    A LIMIT-ORDER RECORD LAYOUT EXISTS TO FAIL AGAINST.           *
023500******************************************************************
023600 500-CHECK-ORDER-TYPE.
023700     CONTINUE.
023800 500-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200*    600-CHECK-ESTIMATED-COST -- ONLY RUN WHEN CHECKS 100-500 ALL  *
024300*    PASSED.  USES THE DELIBERATELY CRUDER 10%-SLIPPAGE ESTIMATE,  *
024400*    NOT THE EXACT LMSRCOST FIGURE, SO THIS GATE NEVER UNDER-      *
024500*    REJECTS AN ORDER THE EXACT PRICER WOULD HAVE LET THROUGH.     *
024600******************************************************************
024700 600-CHECK-ESTIMATED-COST.
024800     IF WK-OUTCOME-UPPER = 'YES'
024900         COMPUTE WK-EST-COST ROUNDED MODE IS NEAREST-EVEN =
025000                 OVL-OR-QUANTITY * OVL-MS-CURRENT-PRICE *
025100                 WK-SLIPPAGE-FACTOR
025200     ELSE
025300         COMPUTE WK-EST-COST ROUNDED MODE IS NEAREST-EVEN =
025400                 OVL-OR-QUANTITY * (1 - OVL-MS-CURRENT-PRICE) *
025500                 WK-SLIPPAGE-FACTOR
025600     END-IF.
025700*
025800     IF WK-EST-COST NOT > 0 OR WK-EST-COST < WK-MIN-COST
025900             OR WK-EST-COST > WK-MAX-COST
026000         MOVE 'N' TO WK-PRIOR-CHECKS-OK
026100         MOVE 'Estimated cost out of allowed range' TO
026200                 WK-APPEND-TEXT
026300         PERFORM 900-APPEND-REASON THRU 900-EXIT
026400     ELSE
026500         IF OVL-UA-CACHED-BALANCE < WK-EST-COST
026600             PERFORM 650-BUILD-INSUFFICIENT-REASON THRU 650-EXIT
026700         END-IF
026800     END-IF.
026900 600-EXIT.
027000     EXIT.
027100*
027200******************************************************************
027300*    650-BUILD-INSUFFICIENT-REASON -- SPELLS OUT "HAVE <X>, NEED   *
027400*    ~<Y>" SO THE RECONCILIATION DESK DOES NOT HAVE TO GO LOOK THE *
027500*    NUMBERS UP SEPARATELY.                                       *
027600******************************************************************
027700 650-BUILD-INSUFFICIENT-REASON.
027800     MOVE OVL-UA-CACHED-BALANCE TO WK-BALANCE-EDIT.
027900     MOVE WK-EST-COST           TO WK-EST-COST-EDIT.
028000     STRING 'Insufficient balance: have '  DELIMITED BY SIZE
028100            WK-BALANCE-EDIT                DELIMITED BY SIZE
028200            ', need ~'                     DELIMITED BY SIZE
028300            WK-EST-COST-EDIT               DELIMITED BY SIZE
028400         INTO WK-APPEND-TEXT.
028500     MOVE 'N' TO WK-PRIOR-CHECKS-OK.
028600     PERFORM 900-APPEND-REASON THRU 900-EXIT.
028700 650-EXIT.
028800     EXIT.
